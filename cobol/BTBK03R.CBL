000100******************************************************************
000200* FECHA       : 15/09/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BACK-TESTING DE ESTRATEGIAS BURSATILES            *
000500* PROGRAMA    : BTBK03R                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CONSTRUYE EL REPORTE RESUMEN DE UNA CORRIDA DE    *
000800*             : BACK-TEST: RENDIMIENTOS, RIESGO (SHARPE,          *
000900*             : VOLATILIDAD, RACHA DE PERDIDA), ESTADISTICA DE    *
001000*             : OPERACIONES CON EMPAREJAMIENTO DE VUELTAS         *
001100*             : COMPLETAS, COMPARACION CONTRA INDICE DE           *
001200*             : REFERENCIA Y DETALLE DE SENALES POR SIMBOLO.      *
001300* ARCHIVOS    : PORTH=E, TRADE=E, SIGNL=E, CFPRM=E, BENCH=E(OPC), *
001400*             : RPT01=S                                          *
001500* ACCION (ES) : R=CONSTRUYE REPORTE                               *
001600* PROGRAMA(S) : NO APLICA                                         *
001700* INSTALADO   : 20/10/1993                                        *
001800* BPM/RATIONAL: 241187                                            *
001900* NOMBRE      : REPORTE RESUMEN DE BACK-TEST                      *
002000******************************************************************
002100*                     R E G I S T R O   D E   C A M B I O S      *
002200******************************************************************
002300* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                *
002400* ----------  ------------  ---------  ------------------------- *
002500* 15/09/1993  PEDR          241187-05  VERSION INICIAL.           *
002600* 20/10/1993  PEDR          241187-06  INSTALADO A PRODUCCION.    *
002700* 11/02/1994  MGL           241187-10  AGREGA CALCULO DE RAIZ     *
002800*                                      CUADRADA POR NEWTON PARA   *
002900*                                      DESVIACION ESTANDAR.       *
003000* 30/11/1994  RTC           241187-13  AGREGA EMPAREJAMIENTO DE   *
003100*                                      VUELTAS COMPLETAS DE       *
003200*                                      COMPRA/VENTA POR SIMBOLO.  *
003300* 19/07/1995  PEDR          241187-15  AGREGA RENDIMIENTO         *
003400*                                      ANUALIZADO POR SERIE DE    *
003500*                                      LOGARITMO/EXPONENCIAL.     *
003600* 25/03/1996  MGL           241187-17  CORRIGE FORMULA DE         *
003700*                                      VARIANZA MUESTRAL.         *
003800* 11/09/1997  RTC           241187-21  AGREGA SECCION DE          *
003900*                                      COMPARACION CONTRA INDICE  *
004000*                                      DE REFERENCIA (OPCIONAL).  *
004100* 16/12/1998  PEDR          241187-24  REVISION FIN DE SIGLO,     *
004200*                                      FECHAS A 4 DIGITOS DE      *
004300*                                      ANIO (Y2K).                *
004400* 26/01/1999  PEDR          241187-26  PRUEBAS DE PASO DE SIGLO   *
004500*                                      COMPLETADAS SIN HALLAZGOS. *
004600* 05/11/2000  JOS           241187-29  AJUSTA TOPE DE DIAS DE     *
004700*                                      CARTERA A 5000.            *
004800* 21/06/2002  MGL           241187-32  AGREGA VEREDICTO GENERAL   *
004900*                                      Y VEREDICTO POR SHARPE.    *
005000* 10/02/2005  JOS           241187-36  ESTANDARIZA DEFECTOS DE    *
005100*                                      PARAMETROS DE CFPRM.       *
005200* 20/09/2007  PEDR          241187-40  REVISION GENERAL, AGREGA   *
005300*                                      COMENTARIOS DE MODULO.     *
005400* 25/03/2008  JOS           241187-43  CONVIERTE LOS PERFORM DE  *
005500*                                      PARRAFO A LA FORMA PERFORM*
005600*                                      ... THRU ...-E EN TODO EL *
005700*                                      PROGRAMA; AGRUPA 800 A 870*
005800*                                      (IMPRESION DE REPORTE) EN *
005900*                                      UN SOLO RANGO, CON GO TO  *
006000*                                      EN 840 PARA SALTAR EL     *
006100*                                      BLOQUE DE BENCHMARK SI NO *
006200*                                      HAY CORRIDA CONTRA INDICE.*
006300*                                      AGREGA CAMPOS 77 FECHA/   *
006400*                                      HORA/TIEMPO PARA SELLAR   *
006500*                                      INICIO Y FIN DE CORRIDA,  *
006600*                                      COSTUMBRE DEL AREA QUE SE *
006700*                                      HABIA PERDIDO EN ESTE     *
006800*                                      PROGRAMA.                 *
006900******************************************************************
007000 IDENTIFICATION DIVISION.
007100 PROGRAM-ID.                     BTBK03R.
007200 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
007300 INSTALLATION.                   BANCO INDUSTRIAL, S.A. - DIVISION
007400                                  TARJETA DE CREDITO.
007500 DATE-WRITTEN.                   15/09/1993.
007600 DATE-COMPILED.
007700 SECURITY.                       USO INTERNO. ACCESO RESTRINGIDO AL
007800                                  DEPARTAMENTO DE SISTEMAS.
007900******************************************************************
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT PORTH-FILE  ASSIGN TO PORTH
008700            ORGANIZATION       IS SEQUENTIAL
008800            FILE STATUS        IS FS-PORTH.
008900
009000     SELECT TRADE-FILE  ASSIGN TO TRADE
009100            ORGANIZATION       IS SEQUENTIAL
009200            FILE STATUS        IS FS-TRADE.
009300
009400     SELECT SIGNL-FILE  ASSIGN TO SIGNL
009500            ORGANIZATION       IS SEQUENTIAL
009600            FILE STATUS        IS FS-SIGNL.
009700
009800     SELECT CFPRM-FILE  ASSIGN TO CFPRM
009900            ORGANIZATION       IS SEQUENTIAL
010000            FILE STATUS        IS FS-CFPRM.
010100
010200*    ARCHIVO DE INDICE DE REFERENCIA, OPCIONAL: LA CORRIDA
010300*    PUEDE NO TRAER COMPARACION CONTRA BENCHMARK.
010400     SELECT BENCHMARK-FILE ASSIGN TO BENCH
010500            ORGANIZATION       IS SEQUENTIAL
010600            OPTIONAL
010700            FILE STATUS        IS FS-BENCH.
010800
010900     SELECT REPORT-FILE ASSIGN TO RPT01
011000            ORGANIZATION       IS SEQUENTIAL
011100            FILE STATUS        IS FS-RPT01.
011200******************************************************************
011300 DATA DIVISION.
011400 FILE SECTION.
011500*   ARCHIVO HISTORICO DE CARTERA, ENTRADA (ORDEN FECHA)
011600 FD  PORTH-FILE
011700     RECORDING MODE IS F.
011800     COPY BTPORTH.
011900
012000*   ARCHIVO DE OPERACIONES EJECUTADAS, ENTRADA (ORDEN FECHA)
012100 FD  TRADE-FILE
012200     RECORDING MODE IS F.
012300     COPY BTTRADE.
012400
012500*   ARCHIVO DE SENALES, ENTRADA (ORDEN SIMBOLO/FECHA)
012600 FD  SIGNL-FILE
012700     RECORDING MODE IS F.
012800     COPY BTSIGNL.
012900
013000*   ARCHIVO DE PARAMETROS DE CORRIDA, ENTRADA
013100 FD  CFPRM-FILE
013200     RECORDING MODE IS F.
013300     COPY BTCFPRM.
013400
013500*   ARCHIVO DE INDICE DE REFERENCIA, ENTRADA OPCIONAL
013600 FD  BENCHMARK-FILE
013700     RECORDING MODE IS F.
013800     COPY BTBENCH.
013900
014000*   REPORTE RESUMEN, SALIDA (IMPRESORA DE LINEA, 132 COLUMNAS)
014100 FD  REPORT-FILE
014200     RECORDING MODE IS F.
014300 01  REG-RPT01                    PIC X(132).
014400
014500 WORKING-STORAGE SECTION.
014600******************************************************************
014700*              RECURSOS DE CONTROL DE ARCHIVOS                   *
014800******************************************************************
014900 01  FS-PORTH                     PIC 9(02) VALUE ZEROS.
015000 01  FS-TRADE                     PIC 9(02) VALUE ZEROS.
015100 01  FS-SIGNL                     PIC 9(02) VALUE ZEROS.
015200 01  FS-CFPRM                     PIC 9(02) VALUE ZEROS.
015300 01  FS-BENCH                     PIC X(02) VALUE SPACES.
015400 01  FS-RPT01                     PIC 9(02) VALUE ZEROS.
015500
015600 01  PROGRAMA                     PIC X(08) VALUE 'BTBK03R'.
015700
015800*   FECHA/HORA DE CORRIDA Y CRONOMETRO DE PROCESO, IMPRESOS EN
015900*   EL ENCABEZADO DEL REPORTE Y EN EL DISPLAY DE CIERRE.
016000 77  FECHA                        PIC X(10).
016100 77  HORA                         PIC X(08).
016200 77  TIEMPO                COMP-3 PIC S9(15).
016300
016400******************************************************************
016500*                    S W I T C H E S                              *
016600******************************************************************
016700 01  WKS-SWITCHES.
016800     02  WKS-FIN-PORTH             PIC X(01) VALUE 'N'.
016900         88  FIN-PORTH                        VALUE 'S'.
017000     02  WKS-FIN-TRADE             PIC X(01) VALUE 'N'.
017100         88  FIN-TRADE                        VALUE 'S'.
017200     02  WKS-FIN-SIGNL             PIC X(01) VALUE 'N'.
017300         88  FIN-SIGNL                        VALUE 'S'.
017400     02  WKS-FIN-BENCH             PIC X(01) VALUE 'N'.
017500         88  FIN-BENCH                        VALUE 'S'.
017600     02  WKS-BENCH-PRESENTE        PIC X(01) VALUE 'N'.
017700         88  HAY-BENCHMARK                    VALUE 'S'.
017800     02  WKS-BENCH-PRIMERO-FIJADO  PIC X(01) VALUE 'N'.
017900
018000******************************************************************
018100*   T A B L A   D E L   H I S T O R I C O   D E   C A R T E R A   *
018200******************************************************************
018300 01  WKS-TABLA-PORTH.
018400     02  WKS-NUM-PORTH             PIC 9(04) COMP VALUE ZEROS.
018500     02  WKS-BARRA-PORTH OCCURS 1 TO 5000 TIMES
018600                         DEPENDING ON WKS-NUM-PORTH
018700                         ASCENDING KEY WKH-FECHA
018800                         INDEXED BY IX-PORTH.
018900         03  WKH-FECHA             PIC 9(08).
019000         03  WKH-VALOR             PIC S9(12)V99.
019100         03  WKH-EFECTIVO          PIC S9(12)V99.
019200         03  WKH-TENENCIAS         PIC S9(12)V99.
019300
019400 01  WKS-SUBINDICES.
019500     02  WKS-N                     PIC 9(04) COMP VALUE ZEROS.
019600     02  WKS-P                     PIC 9(04) COMP VALUE ZEROS.
019700     02  WKS-POS-PEND              PIC 9(04) COMP VALUE ZEROS.
019800
019900******************************************************************
020000*      T A B L A   D E   D E T A L L E   P O R   S I M B O L O    *
020100******************************************************************
020200 01  WKS-TABLA-DETALLE.
020300     02  WKS-NUM-DETALLE           PIC 9(04) COMP VALUE ZEROS.
020400     02  WKS-BARRA-DETALLE OCCURS 1 TO 2000 TIMES
020500                           DEPENDING ON WKS-NUM-DETALLE.
020600         03  WKD-SIMBOLO           PIC X(10).
020700         03  WKD-COMPRAS           PIC 9(07) COMP VALUE ZEROS.
020800         03  WKD-VENTAS            PIC 9(07) COMP VALUE ZEROS.
020900         03  WKD-BARRAS            PIC 9(07) COMP VALUE ZEROS.
021000
021100 01  WKS-TOTALES-DETALLE.
021200     02  WKS-TOTAL-COMPRAS-DET     PIC 9(07) COMP VALUE ZEROS.
021300     02  WKS-TOTAL-VENTAS-DET      PIC 9(07) COMP VALUE ZEROS.
021400     02  WKS-TOTAL-BARRAS-DET      PIC 9(07) COMP VALUE ZEROS.
021500
021600******************************************************************
021700*   T A B L A   D E   C O M P R A S   P E N D I E N T E S         *
021800******************************************************************
021900 01  WKS-TABLA-PENDIENTE.
022000     02  WKS-NUM-PEND              PIC 9(04) COMP VALUE ZEROS.
022100     02  WKS-BARRA-PEND OCCURS 1 TO 2000 TIMES
022200                        DEPENDING ON WKS-NUM-PEND.
022300         03  WKN-SIMBOLO           PIC X(10).
022400         03  WKN-PRECIO-COMPRA     PIC S9(05)V9(04).
022500         03  WKN-PENDIENTE         PIC X(01) VALUE 'N'.
022600
022700******************************************************************
022800*          C A M P O S   D E   R E N D I M I E N T O S            *
022900******************************************************************
023000 01  WKS-VALORES-CARTERA.
023100     02  WKS-VALOR-INICIAL         PIC S9(12)V99 VALUE ZERO.
023200     02  WKS-VALOR-FINAL           PIC S9(12)V99 VALUE ZERO.
023300*        VISTA PARTIDA PARA CUADRAR ENTERO Y CENTAVOS DEL
023400*        VALOR FINAL EN LOS TOTALES DEL REPORTE.
023500     02  WKS-VALOR-FINAL-R REDEFINES WKS-VALOR-FINAL.
023600         03  WKS-VALOR-FINAL-ENTERO   PIC S9(12).
023700         03  WKS-VALOR-FINAL-CENTAVOS PIC 9(02).
023800     02  WKS-VALOR-ANTERIOR        PIC S9(12)V99 VALUE ZERO.
023900     02  WKS-PICO-VALOR            PIC S9(12)V99 VALUE ZERO.
024000     02  WKS-DIAS-TOTAL            PIC 9(07) COMP VALUE ZEROS.
024100     02  WKS-RETORNO-TOTAL-PCT     PIC S9(05)V99  VALUE ZERO.
024200     02  WKS-RETORNO-ANUAL-PCT     PIC S9(05)V99  VALUE ZERO.
024300     02  WKS-RATIO-FINAL-INICIAL   PIC S9(05)V9(09) VALUE ZERO.
024400     02  WKS-DRAWDOWN-ACTUAL       PIC S9(03)V9(06) VALUE ZERO.
024500     02  WKS-DRAWDOWN-MAX          PIC S9(03)V9(06) VALUE ZERO.
024600
024700 01  WKS-CAMPOS-RETORNO-DIA.
024800     02  WKS-RETORNO-DIA           PIC S9(07)V9(08) VALUE ZERO.
024900     02  WKS-SUMA-RETORNOS         PIC S9(09)V9(08) VALUE ZERO.
025000     02  WKS-SUMA-CUADRADOS        PIC S9(09)V9(08) VALUE ZERO.
025100     02  WKS-NUM-RETORNOS          PIC 9(07) COMP   VALUE ZEROS.
025200     02  WKS-MEDIA-RETORNO         PIC S9(07)V9(08) VALUE ZERO.
025300     02  WKS-VARIANZA              PIC S9(07)V9(08) VALUE ZERO.
025400     02  WKS-DESV-ESTANDAR         PIC S9(07)V9(08) VALUE ZERO.
025500     02  WKS-TASA-LIBRE-RIESGO     PIC 9V9(08)      VALUE 0.02.
025600     02  WKS-TASA-DIARIA           PIC S9(03)V9(09) VALUE ZERO.
025700*        RAIZ CUADRADA DE 252 (DIAS HABILES POR ANIO), CONSTANTE
025800     02  WKS-FACTOR-ANUAL          PIC 9V9(09)   VALUE
025900                                    15.874507866.
026000     02  WKS-SHARPE                PIC S9(05)V9(04) VALUE ZERO.
026100     02  WKS-VOLATILIDAD-PCT       PIC S9(05)V99    VALUE ZERO.
026200     02  WKS-DIAS-POSITIVOS        PIC 9(07) COMP   VALUE ZEROS.
026300     02  WKS-DIAS-NEGATIVOS        PIC 9(07) COMP   VALUE ZEROS.
026400     02  WKS-DIAS-PLANOS           PIC 9(07) COMP   VALUE ZEROS.
026500     02  WKS-RACHA-ACTUAL          PIC 9(07) COMP   VALUE ZEROS.
026600     02  WKS-RACHA-MAX-PERD        PIC 9(07) COMP   VALUE ZEROS.
026700
026800******************************************************************
026900*   C A L C U L O   D E   R A I Z   C U A D R A D A  (NEWTON)     *
027000******************************************************************
027100 01  WKS-CALCULOS-RAIZ.
027200     02  WKS-RAIZ-X                PIC S9(07)V9(08) VALUE ZERO.
027300     02  WKS-RAIZ-Y                PIC S9(07)V9(08) VALUE ZERO.
027400     02  WKS-RAIZ-ITER             PIC 9(02) COMP   VALUE ZEROS.
027500
027600******************************************************************
027700*   C A L C U L O   D E   L O G A R I T M O   N A T U R A L       *
027800*   (SERIE DE ARTANH) Y EXPONENCIAL (SERIE DE TAYLOR), PARA EL    *
027900*   RENDIMIENTO ANUALIZADO SIN FUNCIONES DE LIBRERIA.             *
028000******************************************************************
028100 01  WKS-CALCULOS-LN-EXP.
028200     02  WKS-LN-U                  PIC S9(03)V9(09) VALUE ZERO.
028300     02  WKS-LN-U-POT              PIC S9(03)V9(09) VALUE ZERO.
028400     02  WKS-LN-TERMINO            PIC S9(03)V9(09) VALUE ZERO.
028500     02  WKS-LN-SUMA               PIC S9(03)V9(09) VALUE ZERO.
028600     02  WKS-LN-X                  PIC S9(03)V9(09) VALUE ZERO.
028700     02  WKS-LN-K                  PIC 9(02) COMP   VALUE ZEROS.
028800     02  WKS-EXP-ARG               PIC S9(03)V9(09) VALUE ZERO.
028900     02  WKS-EXP-TERMINO           PIC S9(05)V9(09) VALUE ZERO.
029000     02  WKS-EXP-SUMA              PIC S9(05)V9(09) VALUE ZERO.
029100     02  WKS-EXP-RESULT            PIC S9(05)V9(09) VALUE ZERO.
029200     02  WKS-EXP-N                 PIC 9(02) COMP   VALUE ZEROS.
029300
029400******************************************************************
029500*          E S T A D I S T I C A   D E   O P E R A C I O N E S    *
029600******************************************************************
029700 01  WKS-ESTADISTICA-TRADE.
029800     02  WKS-TOTAL-OPERACIONES     PIC 9(07) COMP VALUE ZEROS.
029900     02  WKS-TOTAL-COMPRAS         PIC 9(07) COMP VALUE ZEROS.
030000     02  WKS-TOTAL-VENTAS          PIC 9(07) COMP VALUE ZEROS.
030100     02  WKS-VUELTAS-COMPLETAS     PIC 9(07) COMP VALUE ZEROS.
030200     02  WKS-VUELTAS-GANADORAS     PIC 9(07) COMP VALUE ZEROS.
030300     02  WKS-TOTAL-COMISIONES      PIC S9(11)V99  VALUE ZERO.
030400     02  WKS-TOTAL-GANANCIA        PIC S9(13)V99  VALUE ZERO.
030500     02  WKS-GANANCIA-VUELTA       PIC S9(11)V99  VALUE ZERO.
030600     02  WKS-TASA-EXITO-PCT        PIC S9(05)V99  VALUE ZERO.
030700     02  WKS-GANANCIA-PROMEDIO     PIC S9(11)V99  VALUE ZERO.
030800
030900******************************************************************
031000*      C O M P A R A C I O N   C O N T R A   B E N C H M A R K    *
031100******************************************************************
031200 01  WKS-COMPARA-BENCHMARK.
031300     02  WKS-BENCH-PRIMERO         PIC S9(07)V9(04) VALUE ZERO.
031400     02  WKS-BENCH-ULTIMO          PIC S9(07)V9(04) VALUE ZERO.
031500     02  WKS-PORT-PRIMERO          PIC S9(12)V99    VALUE ZERO.
031600     02  WKS-PORT-ULTIMO           PIC S9(12)V99    VALUE ZERO.
031700     02  WKS-RETORNO-BENCH-PCT     PIC S9(05)V99    VALUE ZERO.
031800     02  WKS-RETORNO-PORT-PCT      PIC S9(05)V99    VALUE ZERO.
031900     02  WKS-EXCESO-PCT            PIC S9(05)V99    VALUE ZERO.
032000
032100******************************************************************
032200*                 V E R E D I C T O S   D E   T E X T O           *
032300******************************************************************
032400 01  WKS-VEREDICTOS.
032500     02  WKS-VEREDICTO-SHARPE      PIC X(10) VALUE SPACES.
032600     02  WKS-VEREDICTO-GENERAL     PIC X(21) VALUE SPACES.
032700
032800******************************************************************
032900*      M A S C A R A   D E   F E C H A S   ( D D / M M / A A A A )
033000******************************************************************
033100 01  WKS-FECHA-TRABAJO             PIC 9(08) VALUE ZEROS.
033200 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
033300     02  FT-ANIO                   PIC 9(04).
033400     02  FT-MES                    PIC 9(02).
033500     02  FT-DIA                    PIC 9(02).
033600 01  WKS-FECHA-MASCARA.
033700     02  FM-DIA                    PIC 9(02).
033800     02  FILLER                    PIC X(01) VALUE '/'.
033900     02  FM-MES                    PIC 9(02).
034000     02  FILLER                    PIC X(01) VALUE '/'.
034100     02  FM-ANIO                   PIC 9(04).
034200
034300 01  WKS-FECHA-INI-MASCARA         PIC X(10) VALUE SPACES.
034400 01  WKS-FECHA-FIN-MASCARA         PIC X(10) VALUE SPACES.
034500
034600******************************************************************
034700*            C A M P O S   E D I T A D O S   D E L   R E P O R T E
034800******************************************************************
034900 01  WKS-EDITADOS.
035000     02  WKS-ED-MONTO              PIC Z,ZZZ,ZZZ,ZZ9.99-.
035100     02  WKS-ED-PCT                PIC ZZZ,ZZ9.99-.
035200     02  WKS-ED-DRAWDOWN           PIC ZZ9.9999-.
035300     02  WKS-ED-SHARPE             PIC ZZ9.9999-.
035400     02  WKS-ED-CONT               PIC ZZZ,ZZZ,ZZ9.
035500
035600******************************************************************
035700*              L I N E A   D E L   R E P O R T E                  *
035800******************************************************************
035900 01  WKS-LINEA-RPT.
036000     02  WKS-LR-GENERICA           PIC X(132).
036100 01  WKS-LINEA-RPT-DET REDEFINES WKS-LINEA-RPT.
036200     02  LRD-SIMBOLO               PIC X(12).
036300     02  FILLER                    PIC X(02).
036400     02  LRD-COMPRAS               PIC ZZZ,ZZ9.
036500     02  FILLER                    PIC X(06).
036600     02  LRD-VENTAS                PIC ZZZ,ZZ9.
036700     02  FILLER                    PIC X(06).
036800     02  LRD-BARRAS                PIC ZZZ,ZZ9.
036900     02  FILLER                    PIC X(93).
037000******************************************************************
037100 PROCEDURE DIVISION.
037200******************************************************************
037300*               S E C C I O N    P R I N C I P A L               *
037400******************************************************************
037500 000-MAIN SECTION.
037600     PERFORM 100-INICIO THRU 100-INICIO-E
037700     PERFORM 200-PROCESA-PORTAFOLIO THRU 200-PROCESA-PORTAFOLIO-E
037800     PERFORM 300-PROCESA-TRADES
037900        THRU 300-PROCESA-TRADES-E UNTIL FIN-TRADE
038000     PERFORM 400-PROCESA-SIGNALES
038100        THRU 400-PROCESA-SIGNALES-E UNTIL FIN-SIGNL
038200     PERFORM 500-PROCESA-BENCHMARK THRU 500-PROCESA-BENCHMARK-E
038300     PERFORM 600-CALCULA-VEREDICTOS THRU 600-CALCULA-VEREDICTOS-E
038400     PERFORM 800-IMPRIME-REPORTE THRU 870-IMPRIME-VEREDICTO-E
038500     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
038600     STOP RUN.
038700 000-MAIN-E. EXIT.
038800
038900******************************************************************
039000*   I N I C I A L I Z A C I O N                                   *
039100******************************************************************
039200 100-INICIO SECTION.
039300*   SELLA INICIO DE CORRIDA (FECHA/HORA/TIEMPO DE ARRANQUE),
039400*   IGUAL QUE FECHA-HORA EN JM47ADM PERO VIA ACCEPT DE BATCH.
039500     ACCEPT FECHA FROM DATE
039600     ACCEPT HORA FROM TIME
039700     ACCEPT TIEMPO FROM TIME
039800     DISPLAY '>>> INICIA BTBK03R - FECHA ' FECHA ' HORA ' HORA
039900     OPEN INPUT  PORTH-FILE TRADE-FILE SIGNL-FILE CFPRM-FILE
040000     OPEN OUTPUT REPORT-FILE
040100     IF FS-PORTH NOT = 0 OR FS-TRADE NOT = 0 OR
040200        FS-SIGNL NOT = 0 OR FS-CFPRM NOT = 0 OR FS-RPT01 NOT = 0
040300        DISPLAY '***********************************************'
040400        DISPLAY '*  ERROR AL ABRIR ARCHIVOS DE BTBK03R         *'
040500        DISPLAY '***********************************************'
040600        DISPLAY '* FILE STATUS PORTH  : ' FS-PORTH
040700        DISPLAY '* FILE STATUS TRADE  : ' FS-TRADE
040800        DISPLAY '* FILE STATUS SIGNL  : ' FS-SIGNL
040900        DISPLAY '* FILE STATUS CFPRM  : ' FS-CFPRM
041000        DISPLAY '* FILE STATUS RPT01  : ' FS-RPT01
041100        MOVE 91 TO RETURN-CODE
041200        STOP RUN
041300     END-IF
041400     READ CFPRM-FILE
041500          AT END INITIALIZE REG-CFPRM
041600     END-READ
041700     PERFORM 110-APLICA-DEFECTOS THRU 110-APLICA-DEFECTOS-E
041800     PERFORM 120-CARGA-PORTAFOLIO THRU 120-CARGA-PORTAFOLIO-E
041900     PERFORM 130-ABRE-BENCHMARK THRU 130-ABRE-BENCHMARK-E
042000     READ TRADE-FILE
042100          AT END SET FIN-TRADE TO TRUE
042200     END-READ
042300     READ SIGNL-FILE
042400          AT END SET FIN-SIGNL TO TRUE
042500     END-READ.
042600 100-INICIO-E. EXIT.
042700
042800*   APLICA VALORES POR DEFECTO A LOS PARAMETROS EN BLANCOS/CEROS.
042900*   SE ESTANDARIZA IGUAL QUE BTBK01V Y BTBK02M.
043000 110-APLICA-DEFECTOS SECTION.
043100     IF CFPR-STRATEGY-CODE NOT = 'RSI' AND NOT = 'DMA'
043200                           AND NOT = 'PAC'
043300        MOVE 'DMA' TO CFPR-STRATEGY-CODE
043400     END-IF
043500     IF CFPR-INITIAL-CASH = ZERO
043600        MOVE 1000000 TO CFPR-INITIAL-CASH
043700     END-IF
043800     IF CFPR-MAX-DRAWDOWN-PCT = ZERO
043900        MOVE 10.00 TO CFPR-MAX-DRAWDOWN-PCT
044000     END-IF
044100     IF CFPR-MAX-POSITION-PCT = ZERO
044200        MOVE 95.00 TO CFPR-MAX-POSITION-PCT
044300     END-IF.
044400 110-APLICA-DEFECTOS-E. EXIT.
044500
044600*   CARGA EL HISTORICO DE CARTERA A UNA TABLA ASCENDENTE POR
044700*   FECHA, PARA PODER RECORRERLO VARIAS VECES (RENDIMIENTOS,
044800*   RIESGO Y COMPARACION CONTRA BENCHMARK).
044900 120-CARGA-PORTAFOLIO SECTION.
045000     READ PORTH-FILE
045100          AT END SET FIN-PORTH TO TRUE
045200     END-READ
045300     PERFORM 121-ACUMULA-PORTAFOLIO
045400        THRU 121-ACUMULA-PORTAFOLIO-E UNTIL FIN-PORTH
045500     CLOSE PORTH-FILE
045600     IF WKS-NUM-PORTH > ZERO
045700        MOVE WKH-VALOR (1) TO WKS-VALOR-INICIAL
045800        MOVE WKH-VALOR (WKS-NUM-PORTH) TO WKS-VALOR-FINAL
045900        MOVE WKS-NUM-PORTH TO WKS-DIAS-TOTAL
046000     END-IF.
046100 120-CARGA-PORTAFOLIO-E. EXIT.
046200
046300 121-ACUMULA-PORTAFOLIO SECTION.
046400     IF WKS-NUM-PORTH < 5000
046500        ADD 1 TO WKS-NUM-PORTH
046600        MOVE PRTH-FECHA-OPERA       TO WKH-FECHA (WKS-NUM-PORTH)
046700        MOVE PRTH-VALOR-CARTERA     TO WKH-VALOR (WKS-NUM-PORTH)
046800        MOVE PRTH-EFECTIVO          TO WKH-EFECTIVO (WKS-NUM-PORTH)
046900        MOVE PRTH-VALOR-TENENCIAS   TO
047000             WKH-TENENCIAS (WKS-NUM-PORTH)
047100     ELSE
047200        DISPLAY '>>> HISTORICO DE CARTERA EXCEDE EL TOPE DE 5000'
047300     END-IF
047400     READ PORTH-FILE
047500          AT END SET FIN-PORTH TO TRUE
047600     END-READ.
047700 121-ACUMULA-PORTAFOLIO-E. EXIT.
047800
047900*   EL ARCHIVO DE BENCHMARK ES OPCIONAL: SI NO EXISTE, SIMPLEMENTE
048000*   SE OMITE LA SECCION DE COMPARACION EN EL REPORTE.
048100 130-ABRE-BENCHMARK SECTION.
048200     OPEN INPUT BENCHMARK-FILE
048300     IF FS-BENCH = '00'
048400        MOVE 'S' TO WKS-BENCH-PRESENTE
048500        READ BENCHMARK-FILE
048600             AT END SET FIN-BENCH TO TRUE
048700        END-READ
048800     ELSE
048900        MOVE 'N' TO WKS-BENCH-PRESENTE
049000        SET FIN-BENCH TO TRUE
049100     END-IF.
049200 130-ABRE-BENCHMARK-E. EXIT.
049300
049400******************************************************************
049500*   R E N D I M I E N T O S   Y   R I E S G O   ( U 9 )           *
049600******************************************************************
049700 200-PROCESA-PORTAFOLIO SECTION.
049800     IF WKS-NUM-PORTH > ZERO
049900        MOVE WKH-VALOR (1) TO WKS-VALOR-ANTERIOR
050000        MOVE WKH-VALOR (1) TO WKS-PICO-VALOR
050100        PERFORM 210-EVALUA-DIA THRU 210-EVALUA-DIA-E
050200           VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > WKS-NUM-PORTH
050300     END-IF
050400     PERFORM 220-CALCULA-SHARPE-VOL THRU 220-CALCULA-SHARPE-VOL-E
050500     PERFORM 230-CALCULA-RETORNOS-TOTAL
050600        THRU 230-CALCULA-RETORNOS-TOTAL-E.
050700 200-PROCESA-PORTAFOLIO-E. EXIT.
050800
050900*   ACTUALIZA PICO/DRAWDOWN Y ACUMULA EL RETORNO DIARIO DE HOY
051000 210-EVALUA-DIA SECTION.
051100     IF WKH-VALOR (WKS-N) > WKS-PICO-VALOR
051200        MOVE WKH-VALOR (WKS-N) TO WKS-PICO-VALOR
051300     END-IF
051400     IF WKS-PICO-VALOR NOT = ZERO
051500        COMPUTE WKS-DRAWDOWN-ACTUAL ROUNDED =
051600                (WKS-PICO-VALOR - WKH-VALOR (WKS-N)) /
051700                WKS-PICO-VALOR
051800        IF WKS-DRAWDOWN-ACTUAL > WKS-DRAWDOWN-MAX
051900           MOVE WKS-DRAWDOWN-ACTUAL TO WKS-DRAWDOWN-MAX
052000        END-IF
052100     END-IF
052200     IF WKS-N > 1
052300        IF WKS-VALOR-ANTERIOR NOT = ZERO
052400           COMPUTE WKS-RETORNO-DIA ROUNDED =
052500                   (WKH-VALOR (WKS-N) / WKS-VALOR-ANTERIOR) - 1
052600        ELSE
052700           MOVE ZERO TO WKS-RETORNO-DIA
052800        END-IF
052900        ADD WKS-RETORNO-DIA TO WKS-SUMA-RETORNOS
053000        COMPUTE WKS-SUMA-CUADRADOS =
053100                WKS-SUMA-CUADRADOS +
053200                (WKS-RETORNO-DIA * WKS-RETORNO-DIA)
053300        ADD 1 TO WKS-NUM-RETORNOS
053400        EVALUATE TRUE
053500           WHEN WKS-RETORNO-DIA > ZERO
053600              ADD 1 TO WKS-DIAS-POSITIVOS
053700              MOVE ZERO TO WKS-RACHA-ACTUAL
053800           WHEN WKS-RETORNO-DIA < ZERO
053900              ADD 1 TO WKS-DIAS-NEGATIVOS
054000              ADD 1 TO WKS-RACHA-ACTUAL
054100              IF WKS-RACHA-ACTUAL > WKS-RACHA-MAX-PERD
054200                 MOVE WKS-RACHA-ACTUAL TO WKS-RACHA-MAX-PERD
054300              END-IF
054400           WHEN OTHER
054500              ADD 1 TO WKS-DIAS-PLANOS
054600              MOVE ZERO TO WKS-RACHA-ACTUAL
054700        END-EVALUATE
054800     END-IF
054900     MOVE WKH-VALOR (WKS-N) TO WKS-VALOR-ANTERIOR.
055000 210-EVALUA-DIA-E. EXIT.
055100
055200*   MEDIA, VARIANZA MUESTRAL, DESVIACION ESTANDAR (RAIZ POR
055300*   NEWTON), RAZON DE SHARPE Y VOLATILIDAD ANUALIZADAS.
055400 220-CALCULA-SHARPE-VOL SECTION.
055500     MOVE ZERO TO WKS-SHARPE WKS-VOLATILIDAD-PCT
055600     IF WKS-NUM-RETORNOS > 1
055700        COMPUTE WKS-MEDIA-RETORNO ROUNDED =
055800                WKS-SUMA-RETORNOS / WKS-NUM-RETORNOS
055900        COMPUTE WKS-VARIANZA ROUNDED =
056000                (WKS-SUMA-CUADRADOS -
056100                 (WKS-NUM-RETORNOS * WKS-MEDIA-RETORNO *
056200                  WKS-MEDIA-RETORNO))
056300                / (WKS-NUM-RETORNOS - 1)
056400        IF WKS-VARIANZA < ZERO
056500           MOVE ZERO TO WKS-VARIANZA
056600        END-IF
056700        MOVE WKS-VARIANZA TO WKS-RAIZ-X
056800        PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
056900        MOVE WKS-RAIZ-Y TO WKS-DESV-ESTANDAR
057000        IF WKS-DESV-ESTANDAR NOT = ZERO
057100           COMPUTE WKS-TASA-DIARIA =
057200                   WKS-TASA-LIBRE-RIESGO / 252
057300           COMPUTE WKS-SHARPE ROUNDED =
057400                   ((WKS-MEDIA-RETORNO - WKS-TASA-DIARIA) /
057500                    WKS-DESV-ESTANDAR) * WKS-FACTOR-ANUAL
057600           COMPUTE WKS-VOLATILIDAD-PCT ROUNDED =
057700                   WKS-DESV-ESTANDAR * WKS-FACTOR-ANUAL * 100
057800        END-IF
057900     END-IF.
058000 220-CALCULA-SHARPE-VOL-E. EXIT.
058100
058200*   RETORNO TOTAL Y RETORNO ANUALIZADO DE LA CORRIDA
058300 230-CALCULA-RETORNOS-TOTAL SECTION.
058400     MOVE ZERO TO WKS-RETORNO-TOTAL-PCT WKS-RETORNO-ANUAL-PCT
058500     IF WKS-VALOR-INICIAL NOT = ZERO
058600        COMPUTE WKS-RETORNO-TOTAL-PCT ROUNDED =
058700                ((WKS-VALOR-FINAL - WKS-VALOR-INICIAL) /
058800                 WKS-VALOR-INICIAL) * 100
058900        IF WKS-DIAS-TOTAL > ZERO
059000           COMPUTE WKS-RATIO-FINAL-INICIAL ROUNDED =
059100                   WKS-VALOR-FINAL / WKS-VALOR-INICIAL
059200           PERFORM 910-RETORNO-ANUALIZADO
059300              THRU 910-RETORNO-ANUALIZADO-E
059400        END-IF
059500     END-IF.
059600 230-CALCULA-RETORNOS-TOTAL-E. EXIT.
059700
059800*   ((FINAL/INICIAL) ELEVADO A (252/DIAS)) - 1, SIN FUNCIONES DE
059900*   LIBRERIA: LN POR SERIE DE ARTANH, EXP POR SERIE DE TAYLOR.
060000 910-RETORNO-ANUALIZADO SECTION.
060100     IF WKS-RATIO-FINAL-INICIAL > ZERO
060200        PERFORM 911-CALCULA-LN THRU 911-CALCULA-LN-E
060300        COMPUTE WKS-EXP-ARG ROUNDED =
060400                WKS-LN-X * (252 / WKS-DIAS-TOTAL)
060500        PERFORM 912-CALCULA-EXP THRU 912-CALCULA-EXP-E
060600        COMPUTE WKS-RETORNO-ANUAL-PCT ROUNDED =
060700                (WKS-EXP-RESULT - 1) * 100
060800     ELSE
060900        MOVE ZERO TO WKS-RETORNO-ANUAL-PCT
061000     END-IF.
061100 910-RETORNO-ANUALIZADO-E. EXIT.
061200
061300*   LN(X) = 2 * ARTANH((X-1)/(X+1)), SERIE DE 15 TERMINOS.
061400 911-CALCULA-LN SECTION.
061500     COMPUTE WKS-LN-U ROUNDED =
061600             (WKS-RATIO-FINAL-INICIAL - 1) /
061700             (WKS-RATIO-FINAL-INICIAL + 1)
061800     MOVE WKS-LN-U TO WKS-LN-U-POT
061900     MOVE ZERO TO WKS-LN-SUMA
062000     PERFORM 911-A-ITERA-LN THRU 911-A-ITERA-LN-E
062100        VARYING WKS-LN-K FROM 1 BY 1 UNTIL WKS-LN-K > 15
062200     COMPUTE WKS-LN-X ROUNDED = 2 * WKS-LN-SUMA.
062300 911-CALCULA-LN-E. EXIT.
062400
062500 911-A-ITERA-LN SECTION.
062600     COMPUTE WKS-LN-TERMINO ROUNDED =
062700             WKS-LN-U-POT / (2 * WKS-LN-K - 1)
062800     ADD WKS-LN-TERMINO TO WKS-LN-SUMA
062900     COMPUTE WKS-LN-U-POT ROUNDED =
063000             WKS-LN-U-POT * WKS-LN-U * WKS-LN-U.
063100 911-A-ITERA-LN-E. EXIT.
063200
063300*   EXP(Z) = SUMATORIA DE Z**N / N!, SERIE DE 25 TERMINOS.
063400 912-CALCULA-EXP SECTION.
063500     MOVE 1 TO WKS-EXP-TERMINO
063600     MOVE 1 TO WKS-EXP-SUMA
063700     PERFORM 912-A-ITERA-EXP THRU 912-A-ITERA-EXP-E
063800        VARYING WKS-EXP-N FROM 1 BY 1 UNTIL WKS-EXP-N > 25
063900     MOVE WKS-EXP-SUMA TO WKS-EXP-RESULT.
064000 912-CALCULA-EXP-E. EXIT.
064100
064200 912-A-ITERA-EXP SECTION.
064300     COMPUTE WKS-EXP-TERMINO ROUNDED =
064400             WKS-EXP-TERMINO * WKS-EXP-ARG / WKS-EXP-N
064500     ADD WKS-EXP-TERMINO TO WKS-EXP-SUMA.
064600 912-A-ITERA-EXP-E. EXIT.
064700
064800*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (12 ITERACIONES)
064900 900-RAIZ-CUADRADA SECTION.
065000     IF WKS-RAIZ-X <= ZERO
065100        MOVE ZERO TO WKS-RAIZ-Y
065200     ELSE
065300        MOVE WKS-RAIZ-X TO WKS-RAIZ-Y
065400        PERFORM 900-A-ITERA-RAIZ THRU 900-A-ITERA-RAIZ-E
065500           VARYING WKS-RAIZ-ITER FROM 1 BY 1
065600              UNTIL WKS-RAIZ-ITER > 12
065700     END-IF.
065800 900-RAIZ-CUADRADA-E. EXIT.
065900
066000 900-A-ITERA-RAIZ SECTION.
066100     COMPUTE WKS-RAIZ-Y ROUNDED =
066200             (WKS-RAIZ-Y + (WKS-RAIZ-X / WKS-RAIZ-Y)) / 2.
066300 900-A-ITERA-RAIZ-E. EXIT.
066400
066500******************************************************************
066600*   E S T A D I S T I C A   D E   O P E R A C I O N E S           *
066700******************************************************************
066800 300-PROCESA-TRADES SECTION.
066900     ADD 1 TO WKS-TOTAL-OPERACIONES
067000     ADD TRDE-COSTO TO WKS-TOTAL-COMISIONES
067100     IF TRDE-ACCION = 'BUY '
067200        ADD 1 TO WKS-TOTAL-COMPRAS
067300        PERFORM 310-REGISTRA-COMPRA-PEND
067400           THRU 310-REGISTRA-COMPRA-PEND-E
067500     ELSE
067600        IF TRDE-ACCION = 'SELL'
067700           ADD 1 TO WKS-TOTAL-VENTAS
067800           PERFORM 320-CIERRA-VUELTA THRU 320-CIERRA-VUELTA-E
067900        END-IF
068000     END-IF
068100     READ TRADE-FILE
068200          AT END SET FIN-TRADE TO TRUE
068300     END-READ.
068400 300-PROCESA-TRADES-E. EXIT.
068500
068600*   RECUERDA EL PRECIO DE LA COMPRA MAS RECIENTE DE CADA SIMBOLO
068700 310-REGISTRA-COMPRA-PEND SECTION.
068800     PERFORM 311-BUSCA-PENDIENTE THRU 311-BUSCA-PENDIENTE-E
068900     IF WKS-POS-PEND = ZERO
069000        ADD 1 TO WKS-NUM-PEND
069100        MOVE TRDE-SIMBOLO TO WKN-SIMBOLO (WKS-NUM-PEND)
069200        MOVE WKS-NUM-PEND TO WKS-POS-PEND
069300     END-IF
069400     MOVE TRDE-PRECIO TO WKN-PRECIO-COMPRA (WKS-POS-PEND)
069500     MOVE 'S'          TO WKN-PENDIENTE (WKS-POS-PEND).
069600 310-REGISTRA-COMPRA-PEND-E. EXIT.
069700
069800*   BUSQUEDA LINEAL: LOS SIMBOLOS SE AGREGAN EN EL ORDEN EN QUE
069900*   APARECEN EN EL ARCHIVO DE OPERACIONES, NO VIENEN ORDENADOS.
070000 311-BUSCA-PENDIENTE SECTION.
070100     MOVE ZERO TO WKS-POS-PEND
070200     PERFORM 312-COMPARA-PENDIENTE THRU 312-COMPARA-PENDIENTE-E
070300        VARYING WKS-P FROM 1 BY 1
070400           UNTIL WKS-P > WKS-NUM-PEND OR WKS-POS-PEND NOT = ZERO.
070500 311-BUSCA-PENDIENTE-E. EXIT.
070600
070700 312-COMPARA-PENDIENTE SECTION.
070800     IF WKN-SIMBOLO (WKS-P) = TRDE-SIMBOLO
070900        MOVE WKS-P TO WKS-POS-PEND
071000     END-IF.
071100 312-COMPARA-PENDIENTE-E. EXIT.
071200
071300*   CIERRA UNA VUELTA COMPLETA (COMPRA SEGUIDA DE VENTA) Y
071400*   ACUMULA LA GANANCIA NETA DE COSTOS DE LA VENTA.
071500 320-CIERRA-VUELTA SECTION.
071600     PERFORM 311-BUSCA-PENDIENTE THRU 311-BUSCA-PENDIENTE-E
071700     IF WKS-POS-PEND NOT = ZERO
071800        IF WKN-PENDIENTE (WKS-POS-PEND) = 'S'
071900           ADD 1 TO WKS-VUELTAS-COMPLETAS
072000           COMPUTE WKS-GANANCIA-VUELTA ROUNDED =
072100                   ((TRDE-PRECIO -
072200                     WKN-PRECIO-COMPRA (WKS-POS-PEND)) *
072300                    TRDE-ACCIONES) - TRDE-COSTO
072400           ADD WKS-GANANCIA-VUELTA TO WKS-TOTAL-GANANCIA
072500           IF WKS-GANANCIA-VUELTA > ZERO
072600              ADD 1 TO WKS-VUELTAS-GANADORAS
072700           END-IF
072800           MOVE 'N' TO WKN-PENDIENTE (WKS-POS-PEND)
072900        END-IF
073000     END-IF.
073100 320-CIERRA-VUELTA-E. EXIT.
073200
073300******************************************************************
073400*   D E T A L L E   D E   S E N A L E S   P O R   S I M B O L O   *
073500******************************************************************
073600 400-PROCESA-SIGNALES SECTION.
073700     IF WKS-NUM-DETALLE = ZERO OR
073800        SIGN-SIMBOLO NOT = WKD-SIMBOLO (WKS-NUM-DETALLE)
073900        ADD 1 TO WKS-NUM-DETALLE
074000        MOVE SIGN-SIMBOLO TO WKD-SIMBOLO (WKS-NUM-DETALLE)
074100        MOVE ZERO         TO WKD-COMPRAS (WKS-NUM-DETALLE)
074200                             WKD-VENTAS  (WKS-NUM-DETALLE)
074300                             WKD-BARRAS  (WKS-NUM-DETALLE)
074400     END-IF
074500     ADD 1 TO WKD-BARRAS (WKS-NUM-DETALLE)
074600     EVALUATE SIGN-SENAL
074700        WHEN 1     ADD 1 TO WKD-COMPRAS (WKS-NUM-DETALLE)
074800        WHEN -1    ADD 1 TO WKD-VENTAS  (WKS-NUM-DETALLE)
074900        WHEN OTHER CONTINUE
075000     END-EVALUATE
075100     READ SIGNL-FILE
075200          AT END SET FIN-SIGNL TO TRUE
075300     END-READ.
075400 400-PROCESA-SIGNALES-E. EXIT.
075500
075600******************************************************************
075700*   C O M P A R A C I O N   C O N T R A   B E N C H M A R K       *
075800******************************************************************
075900 500-PROCESA-BENCHMARK SECTION.
076000     IF HAY-BENCHMARK
076100        PERFORM 510-EMPAREJA-BENCHMARK
076200           THRU 510-EMPAREJA-BENCHMARK-E UNTIL FIN-BENCH
076300        PERFORM 520-CALCULA-RETORNOS-BENCH
076400           THRU 520-CALCULA-RETORNOS-BENCH-E
076500     END-IF.
076600 500-PROCESA-BENCHMARK-E. EXIT.
076700
076800*   BUSCA EN LA TABLA DE CARTERA LA FECHA QUE COINCIDE CON LA
076900*   BARRA DE BENCHMARK LEIDA (BUSQUEDA BINARIA, TABLA ASCENDENTE).
077000 510-EMPAREJA-BENCHMARK SECTION.
077100     SEARCH ALL WKS-BARRA-PORTH
077200        AT END CONTINUE
077300        WHEN WKH-FECHA (IX-PORTH) = BNCH-FECHA-OPERA
077400           IF WKS-BENCH-PRIMERO-FIJADO = 'N'
077500              MOVE BNCH-CIERRE          TO WKS-BENCH-PRIMERO
077600              MOVE WKH-VALOR (IX-PORTH) TO WKS-PORT-PRIMERO
077700              MOVE 'S' TO WKS-BENCH-PRIMERO-FIJADO
077800           END-IF
077900           MOVE BNCH-CIERRE          TO WKS-BENCH-ULTIMO
078000           MOVE WKH-VALOR (IX-PORTH) TO WKS-PORT-ULTIMO
078100     END-SEARCH
078200     READ BENCHMARK-FILE
078300          AT END SET FIN-BENCH TO TRUE
078400     END-READ.
078500 510-EMPAREJA-BENCHMARK-E. EXIT.
078600
078700 520-CALCULA-RETORNOS-BENCH SECTION.
078800     IF WKS-BENCH-PRIMERO-FIJADO = 'S' AND
078900        WKS-BENCH-PRIMERO NOT = ZERO
079000        COMPUTE WKS-RETORNO-BENCH-PCT ROUNDED =
079100                ((WKS-BENCH-ULTIMO - WKS-BENCH-PRIMERO) /
079200                 WKS-BENCH-PRIMERO) * 100
079300        IF WKS-PORT-PRIMERO NOT = ZERO
079400           COMPUTE WKS-RETORNO-PORT-PCT ROUNDED =
079500                   ((WKS-PORT-ULTIMO - WKS-PORT-PRIMERO) /
079600                    WKS-PORT-PRIMERO) * 100
079700        END-IF
079800        COMPUTE WKS-EXCESO-PCT =
079900                WKS-RETORNO-PORT-PCT - WKS-RETORNO-BENCH-PCT
080000     END-IF.
080100 520-CALCULA-RETORNOS-BENCH-E. EXIT.
080200
080300******************************************************************
080400*                     V E R E D I C T O S                         *
080500******************************************************************
080600 600-CALCULA-VEREDICTOS SECTION.
080700     EVALUATE TRUE
080800        WHEN WKS-SHARPE > 1.5
080900           MOVE 'EXCELLENT ' TO WKS-VEREDICTO-SHARPE
081000        WHEN WKS-SHARPE > 1.0
081100           MOVE 'GOOD      ' TO WKS-VEREDICTO-SHARPE
081200        WHEN WKS-SHARPE > 0.5
081300           MOVE 'AVERAGE   ' TO WKS-VEREDICTO-SHARPE
081400        WHEN OTHER
081500           MOVE 'POOR      ' TO WKS-VEREDICTO-SHARPE
081600     END-EVALUATE
081700     EVALUATE TRUE
081800        WHEN WKS-RETORNO-TOTAL-PCT > 10 AND
081900             WKS-DRAWDOWN-MAX < 0.15
082000           MOVE 'EXCELLENT            ' TO WKS-VEREDICTO-GENERAL
082100        WHEN WKS-RETORNO-TOTAL-PCT > 5
082200           MOVE 'GOOD                 ' TO WKS-VEREDICTO-GENERAL
082300        WHEN OTHER
082400           MOVE 'NEEDS OPTIMIZATION   ' TO WKS-VEREDICTO-GENERAL
082500     END-EVALUATE.
082600 600-CALCULA-VEREDICTOS-E. EXIT.
082700
082800******************************************************************
082900*                I M P R E S I O N   D E L   R E P O R T E        *
083000******************************************************************
083100*   800 A 870 SE EJECUTAN EN SECUENCIA COMO UN SOLO RANGO DESDE
083200*   000-MAIN (PERFORM 800-IMPRIME-REPORTE THRU 870-IMPRIME-
083300*   VEREDICTO-E); 840 SALTA CON GO TO A 860 CUANDO NO HAY
083400*   CORRIDA DE BENCHMARK PARA EVITAR EL BLOQUE 850.
083500 800-IMPRIME-REPORTE SECTION.
083600     DISPLAY '>>> INICIA IMPRESION DE REPORTE DE BACK-TEST'.
083700 800-IMPRIME-REPORTE-E. EXIT.
083800
083900 810-IMPRIME-ENCABEZADO SECTION.
084000     MOVE SPACES TO WKS-LR-GENERICA
084100     STRING '   REPORTE RESUMEN DE BACK-TEST - ESTRATEGIA: '
084200            CFPR-STRATEGY-CODE
084300            DELIMITED BY SIZE INTO WKS-LR-GENERICA
084400     WRITE REG-RPT01 FROM WKS-LR-GENERICA
084500           AFTER ADVANCING C01 LINE
084600     IF WKS-NUM-PORTH > ZERO
084700        MOVE WKH-FECHA (1) TO WKS-FECHA-TRABAJO
084800        PERFORM 890-FORMATEA-FECHA THRU 890-FORMATEA-FECHA-E
084900        MOVE WKS-FECHA-MASCARA TO WKS-FECHA-INI-MASCARA
085000        MOVE WKH-FECHA (WKS-NUM-PORTH) TO WKS-FECHA-TRABAJO
085100        PERFORM 890-FORMATEA-FECHA THRU 890-FORMATEA-FECHA-E
085200        MOVE WKS-FECHA-MASCARA TO WKS-FECHA-FIN-MASCARA
085300     END-IF
085400     MOVE WKS-DIAS-TOTAL TO WKS-ED-CONT
085500     MOVE SPACES TO WKS-LR-GENERICA
085600     STRING '   PERIODO: ' WKS-FECHA-INI-MASCARA
085700            ' AL ' WKS-FECHA-FIN-MASCARA
085800            '   DIAS HABILES: ' WKS-ED-CONT
085900            DELIMITED BY SIZE INTO WKS-LR-GENERICA
086000     WRITE REG-RPT01 FROM WKS-LR-GENERICA
086100           AFTER ADVANCING 1 LINE.
086200 810-IMPRIME-ENCABEZADO-E. EXIT.
086300
086400
086500 820-IMPRIME-FONDOS SECTION.
086600     MOVE SPACES TO WKS-LR-GENERICA
086700     STRING '   -- FONDOS --' DELIMITED BY SIZE INTO
086800            WKS-LR-GENERICA
086900     WRITE REG-RPT01 FROM WKS-LR-GENERICA
087000           AFTER ADVANCING 2 LINES
087100     MOVE CFPR-INITIAL-CASH TO WKS-ED-MONTO
087200     MOVE SPACES TO WKS-LR-GENERICA
087300     STRING '   EFECTIVO INICIAL ........ ' WKS-ED-MONTO
087400            DELIMITED BY SIZE INTO WKS-LR-GENERICA
087500     WRITE REG-RPT01 FROM WKS-LR-GENERICA
087600           AFTER ADVANCING 1 LINE
087700     MOVE WKS-VALOR-FINAL TO WKS-ED-MONTO
087800     MOVE SPACES TO WKS-LR-GENERICA
087900     STRING '   VALOR FINAL DE CARTERA .. ' WKS-ED-MONTO
088000            DELIMITED BY SIZE INTO WKS-LR-GENERICA
088100     WRITE REG-RPT01 FROM WKS-LR-GENERICA
088200           AFTER ADVANCING 1 LINE
088300     MOVE WKS-RETORNO-TOTAL-PCT TO WKS-ED-PCT
088400     MOVE SPACES TO WKS-LR-GENERICA
088500     STRING '   RENDIMIENTO TOTAL % .... ' WKS-ED-PCT
088600            DELIMITED BY SIZE INTO WKS-LR-GENERICA
088700     WRITE REG-RPT01 FROM WKS-LR-GENERICA
088800           AFTER ADVANCING 1 LINE
088900     MOVE WKS-RETORNO-ANUAL-PCT TO WKS-ED-PCT
089000     MOVE SPACES TO WKS-LR-GENERICA
089100     STRING '   RENDIMIENTO ANUALIZADO % ' WKS-ED-PCT
089200            DELIMITED BY SIZE INTO WKS-LR-GENERICA
089300     WRITE REG-RPT01 FROM WKS-LR-GENERICA
089400           AFTER ADVANCING 1 LINE
089500     MOVE WKS-DRAWDOWN-MAX TO WKS-ED-DRAWDOWN
089600     MOVE SPACES TO WKS-LR-GENERICA
089700     STRING '   DRAWDOWN MAXIMO ........ ' WKS-ED-DRAWDOWN
089800            DELIMITED BY SIZE INTO WKS-LR-GENERICA
089900     WRITE REG-RPT01 FROM WKS-LR-GENERICA
090000           AFTER ADVANCING 1 LINE.
090100 820-IMPRIME-FONDOS-E. EXIT.
090200
090300 830-IMPRIME-RIESGO SECTION.
090400     MOVE SPACES TO WKS-LR-GENERICA
090500     STRING '   -- RIESGO --' DELIMITED BY SIZE INTO
090600            WKS-LR-GENERICA
090700     WRITE REG-RPT01 FROM WKS-LR-GENERICA
090800           AFTER ADVANCING 2 LINES
090900     MOVE WKS-SHARPE TO WKS-ED-SHARPE
091000     MOVE SPACES TO WKS-LR-GENERICA
091100     STRING '   RAZON DE SHARPE ........ ' WKS-ED-SHARPE
091200            '   ' WKS-VEREDICTO-SHARPE
091300            DELIMITED BY SIZE INTO WKS-LR-GENERICA
091400     WRITE REG-RPT01 FROM WKS-LR-GENERICA
091500           AFTER ADVANCING 1 LINE
091600     MOVE WKS-VOLATILIDAD-PCT TO WKS-ED-PCT
091700     MOVE SPACES TO WKS-LR-GENERICA
091800     STRING '   VOLATILIDAD % .......... ' WKS-ED-PCT
091900            DELIMITED BY SIZE INTO WKS-LR-GENERICA
092000     WRITE REG-RPT01 FROM WKS-LR-GENERICA
092100           AFTER ADVANCING 1 LINE
092200     MOVE WKS-RACHA-MAX-PERD TO WKS-ED-CONT
092300     MOVE SPACES TO WKS-LR-GENERICA
092400     STRING '   RACHA MAXIMA DE PERDIDA  ' WKS-ED-CONT
092500            DELIMITED BY SIZE INTO WKS-LR-GENERICA
092600     WRITE REG-RPT01 FROM WKS-LR-GENERICA
092700           AFTER ADVANCING 1 LINE
092800     MOVE WKS-DIAS-POSITIVOS TO WKS-ED-CONT
092900     MOVE SPACES TO WKS-LR-GENERICA
093000     STRING '   DIAS POSITIVOS ......... ' WKS-ED-CONT
093100            DELIMITED BY SIZE INTO WKS-LR-GENERICA
093200     WRITE REG-RPT01 FROM WKS-LR-GENERICA
093300           AFTER ADVANCING 1 LINE
093400     MOVE WKS-DIAS-NEGATIVOS TO WKS-ED-CONT
093500     MOVE SPACES TO WKS-LR-GENERICA
093600     STRING '   DIAS NEGATIVOS ......... ' WKS-ED-CONT
093700            DELIMITED BY SIZE INTO WKS-LR-GENERICA
093800     WRITE REG-RPT01 FROM WKS-LR-GENERICA
093900           AFTER ADVANCING 1 LINE
094000     MOVE WKS-DIAS-PLANOS TO WKS-ED-CONT
094100     MOVE SPACES TO WKS-LR-GENERICA
094200     STRING '   DIAS SIN CAMBIO ........ ' WKS-ED-CONT
094300            DELIMITED BY SIZE INTO WKS-LR-GENERICA
094400     WRITE REG-RPT01 FROM WKS-LR-GENERICA
094500           AFTER ADVANCING 1 LINE.
094600 830-IMPRIME-RIESGO-E. EXIT.
094700
094800 840-IMPRIME-OPERACIONES SECTION.
094900     MOVE SPACES TO WKS-LR-GENERICA
095000     STRING '   -- OPERACIONES --' DELIMITED BY SIZE INTO
095100            WKS-LR-GENERICA
095200     WRITE REG-RPT01 FROM WKS-LR-GENERICA
095300           AFTER ADVANCING 2 LINES
095400     MOVE WKS-TOTAL-OPERACIONES TO WKS-ED-CONT
095500     MOVE SPACES TO WKS-LR-GENERICA
095600     STRING '   TOTAL DE OPERACIONES ... ' WKS-ED-CONT
095700            DELIMITED BY SIZE INTO WKS-LR-GENERICA
095800     WRITE REG-RPT01 FROM WKS-LR-GENERICA
095900           AFTER ADVANCING 1 LINE
096000     MOVE WKS-TOTAL-COMPRAS TO WKS-ED-CONT
096100     MOVE SPACES TO WKS-LR-GENERICA
096200     STRING '   COMPRAS ................ ' WKS-ED-CONT
096300            DELIMITED BY SIZE INTO WKS-LR-GENERICA
096400     WRITE REG-RPT01 FROM WKS-LR-GENERICA
096500           AFTER ADVANCING 1 LINE
096600     MOVE WKS-TOTAL-VENTAS TO WKS-ED-CONT
096700     MOVE SPACES TO WKS-LR-GENERICA
096800     STRING '   VENTAS ................. ' WKS-ED-CONT
096900            DELIMITED BY SIZE INTO WKS-LR-GENERICA
097000     WRITE REG-RPT01 FROM WKS-LR-GENERICA
097100           AFTER ADVANCING 1 LINE
097200     MOVE WKS-VUELTAS-COMPLETAS TO WKS-ED-CONT
097300     MOVE SPACES TO WKS-LR-GENERICA
097400     STRING '   VUELTAS COMPLETAS ...... ' WKS-ED-CONT
097500            DELIMITED BY SIZE INTO WKS-LR-GENERICA
097600     WRITE REG-RPT01 FROM WKS-LR-GENERICA
097700           AFTER ADVANCING 1 LINE
097800     IF WKS-VUELTAS-COMPLETAS > ZERO
097900        COMPUTE WKS-TASA-EXITO-PCT ROUNDED =
098000                (WKS-VUELTAS-GANADORAS / WKS-VUELTAS-COMPLETAS)
098100                * 100
098200        COMPUTE WKS-GANANCIA-PROMEDIO ROUNDED =
098300                WKS-TOTAL-GANANCIA / WKS-VUELTAS-COMPLETAS
098400     ELSE
098500        MOVE ZERO TO WKS-TASA-EXITO-PCT WKS-GANANCIA-PROMEDIO
098600     END-IF
098700     MOVE WKS-TASA-EXITO-PCT TO WKS-ED-PCT
098800     MOVE SPACES TO WKS-LR-GENERICA
098900     STRING '   TASA DE EXITO % ........ ' WKS-ED-PCT
099000            DELIMITED BY SIZE INTO WKS-LR-GENERICA
099100     WRITE REG-RPT01 FROM WKS-LR-GENERICA
099200           AFTER ADVANCING 1 LINE
099300     MOVE WKS-TOTAL-COMISIONES TO WKS-ED-MONTO
099400     MOVE SPACES TO WKS-LR-GENERICA
099500     STRING '   TOTAL DE COMISIONES .... ' WKS-ED-MONTO
099600            DELIMITED BY SIZE INTO WKS-LR-GENERICA
099700     WRITE REG-RPT01 FROM WKS-LR-GENERICA
099800           AFTER ADVANCING 1 LINE
099900     MOVE WKS-TOTAL-GANANCIA TO WKS-ED-MONTO
100000     MOVE SPACES TO WKS-LR-GENERICA
100100     STRING '   GANANCIA TOTAL DE VUELTAS ' WKS-ED-MONTO
100200            DELIMITED BY SIZE INTO WKS-LR-GENERICA
100300     WRITE REG-RPT01 FROM WKS-LR-GENERICA
100400           AFTER ADVANCING 1 LINE
100500     MOVE WKS-GANANCIA-PROMEDIO TO WKS-ED-MONTO
100600     MOVE SPACES TO WKS-LR-GENERICA
100700     STRING '   GANANCIA PROMEDIO ...... ' WKS-ED-MONTO
100800            DELIMITED BY SIZE INTO WKS-LR-GENERICA
100900     WRITE REG-RPT01 FROM WKS-LR-GENERICA
101000           AFTER ADVANCING 1 LINE
101100     IF NOT HAY-BENCHMARK
101200        GO TO 860-IMPRIME-DETALLE
101300     END-IF.
101400 840-IMPRIME-OPERACIONES-E. EXIT.
101500
101600 850-IMPRIME-BENCHMARK SECTION.
101700     MOVE SPACES TO WKS-LR-GENERICA
101800     STRING '   -- COMPARACION CONTRA INDICE DE REFERENCIA --'
101900            DELIMITED BY SIZE INTO WKS-LR-GENERICA
102000     WRITE REG-RPT01 FROM WKS-LR-GENERICA
102100           AFTER ADVANCING 2 LINES
102200     MOVE WKS-RETORNO-BENCH-PCT TO WKS-ED-PCT
102300     MOVE SPACES TO WKS-LR-GENERICA
102400     STRING '   RENDIMIENTO DEL INDICE % ' WKS-ED-PCT
102500            DELIMITED BY SIZE INTO WKS-LR-GENERICA
102600     WRITE REG-RPT01 FROM WKS-LR-GENERICA
102700           AFTER ADVANCING 1 LINE
102800     MOVE WKS-RETORNO-PORT-PCT TO WKS-ED-PCT
102900     MOVE SPACES TO WKS-LR-GENERICA
103000     STRING '   RENDIMIENTO DE CARTERA % ' WKS-ED-PCT
103100            DELIMITED BY SIZE INTO WKS-LR-GENERICA
103200     WRITE REG-RPT01 FROM WKS-LR-GENERICA
103300           AFTER ADVANCING 1 LINE
103400     MOVE WKS-EXCESO-PCT TO WKS-ED-PCT
103500     MOVE SPACES TO WKS-LR-GENERICA
103600     STRING '   EXCESO DE RENDIMIENTO % . ' WKS-ED-PCT
103700            DELIMITED BY SIZE INTO WKS-LR-GENERICA
103800     WRITE REG-RPT01 FROM WKS-LR-GENERICA
103900           AFTER ADVANCING 1 LINE.
104000 850-IMPRIME-BENCHMARK-E. EXIT.
104100
104200*   DETALLE DE SENALES POR SIMBOLO, CON QUIEBRE DE TOTAL GENERAL
104300 860-IMPRIME-DETALLE SECTION.
104400     MOVE SPACES TO WKS-LR-GENERICA
104500     STRING '   -- DETALLE DE SENALES POR SIMBOLO --'
104600            DELIMITED BY SIZE INTO WKS-LR-GENERICA
104700     WRITE REG-RPT01 FROM WKS-LR-GENERICA
104800           AFTER ADVANCING 2 LINES
104900     MOVE SPACES TO WKS-LINEA-RPT-DET
105000     MOVE 'SIMBOLO'   TO LRD-SIMBOLO
105100     MOVE ZERO        TO WKS-TOTAL-COMPRAS-DET
105200                          WKS-TOTAL-VENTAS-DET
105300                          WKS-TOTAL-BARRAS-DET
105400     WRITE REG-RPT01 FROM WKS-LR-GENERICA
105500           AFTER ADVANCING 1 LINE
105600     PERFORM 861-IMPRIME-UN-DETALLE THRU 861-IMPRIME-UN-DETALLE-E
105700        VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > WKS-NUM-DETALLE
105800     MOVE SPACES TO WKS-LINEA-RPT-DET
105900     MOVE 'TOTAL'     TO LRD-SIMBOLO
106000     MOVE WKS-TOTAL-COMPRAS-DET TO LRD-COMPRAS
106100     MOVE WKS-TOTAL-VENTAS-DET  TO LRD-VENTAS
106200     MOVE WKS-TOTAL-BARRAS-DET  TO LRD-BARRAS
106300     WRITE REG-RPT01 FROM WKS-LINEA-RPT-DET
106400           AFTER ADVANCING 1 LINE.
106500 860-IMPRIME-DETALLE-E. EXIT.
106600
106700
106800 870-IMPRIME-VEREDICTO SECTION.
106900     MOVE SPACES TO WKS-LR-GENERICA
107000     STRING '   -- VEREDICTO GENERAL: ' WKS-VEREDICTO-GENERAL
107100            ' --' DELIMITED BY SIZE INTO WKS-LR-GENERICA
107200     WRITE REG-RPT01 FROM WKS-LR-GENERICA
107300           AFTER ADVANCING 2 LINES.
107400 870-IMPRIME-VEREDICTO-E. EXIT.
107500
107600*   DESCOMPONE UNA FECHA AAAAMMDD EN LA MASCARA DD/MM/AAAA
107700 890-FORMATEA-FECHA SECTION.
107800     MOVE FT-DIA  TO FM-DIA
107900     MOVE FT-MES  TO FM-MES
108000     MOVE FT-ANIO TO FM-ANIO.
108100 890-FORMATEA-FECHA-E. EXIT.
108200
108300 861-IMPRIME-UN-DETALLE SECTION.
108400     MOVE SPACES TO WKS-LINEA-RPT-DET
108500     MOVE WKD-SIMBOLO (WKS-N)  TO LRD-SIMBOLO
108600     MOVE WKD-COMPRAS (WKS-N)  TO LRD-COMPRAS
108700     MOVE WKD-VENTAS  (WKS-N)  TO LRD-VENTAS
108800     MOVE WKD-BARRAS  (WKS-N)  TO LRD-BARRAS
108900     WRITE REG-RPT01 FROM WKS-LINEA-RPT-DET
109000           AFTER ADVANCING 1 LINE
109100     ADD WKD-COMPRAS (WKS-N) TO WKS-TOTAL-COMPRAS-DET
109200     ADD WKD-VENTAS  (WKS-N) TO WKS-TOTAL-VENTAS-DET
109300     ADD WKD-BARRAS  (WKS-N) TO WKS-TOTAL-BARRAS-DET.
109400 861-IMPRIME-UN-DETALLE-E. EXIT.
109500
109600******************************************************************
109700*   C I E R R E   D E   A R C H I V O S                           *
109800******************************************************************
109900 950-CIERRA-ARCHIVOS SECTION.
110000     CLOSE TRADE-FILE SIGNL-FILE CFPRM-FILE REPORT-FILE
110100     IF HAY-BENCHMARK
110200        CLOSE BENCHMARK-FILE
110300     END-IF.
110400*   SELLA FIN DE CORRIDA (HORA/TIEMPO DE CIERRE) PARA EL
110500*   DISPLAY DE CONTROL, MISMOS CAMPOS 77 SELLADOS AL INICIO.
110600     ACCEPT HORA FROM TIME
110700     ACCEPT TIEMPO FROM TIME
110800     DISPLAY '>>> TERMINA BTBK03R - HORA ' HORA.
110900 950-CIERRA-ARCHIVOS-E. EXIT.
