000100******************************************************************
000200* COPY        : BTPORTH                                          *
000300* DESCRIPCION : LAYOUT DE ARCHIVO HISTORICO DE CARTERA            *
000400*             : (PORTFOLIO-HISTORY), UN REGISTRO POR DIA HABIL    *
000500*             : DE LA CORRIDA, ORDENADO ASCENDENTE POR FECHA.     *
000600* LONGITUD    : 55 POSICIONES                                     *
000700* PROGRAMADOR : E. RAMIREZ (PEDR)                    18/01/2011  *
000800******************************************************************
000900 01  REG-PORTH.
001000     02  PRTH-FECHA-OPERA        PIC 9(08).
001100     02  PRTH-VALOR-CARTERA      PIC S9(12)V99.
001200     02  PRTH-EFECTIVO           PIC S9(12)V99.
001300     02  PRTH-VALOR-TENENCIAS    PIC S9(12)V99.
001400     02  FILLER                  PIC X(05).
