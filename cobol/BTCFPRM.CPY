000100******************************************************************
000200* COPY        : BTCFPRM                                          *
000300* DESCRIPCION : LAYOUT DE PARAMETROS DE CORRIDA (CONFIG), UN      *
000400*             : UNICO REGISTRO POR CORRIDA DE BACK-TEST.          *
000500*             : SI EL CAMPO LLEGA EN BAJOS/BLANCOS SE ASUME EL    *
000600*             : VALOR POR DEFECTO INDICADO EN EL COMENTARIO.      *
000700* LONGITUD    : 55 POSICIONES                                     *
000800* PROGRAMADOR : E. RAMIREZ (PEDR)                    18/01/2011  *
000900******************************************************************
001000 01  REG-CFPRM.
001100*        'RSI'=REVERSION / 'DMA'=CRUCE DE MEDIAS / 'PAC'=ACCION
001200*        DE PRECIO.  DEFECTO 'DMA'.
001300     02  CFPR-STRATEGY-CODE      PIC X(03).
001400*        EFECTIVO INICIAL DE LA CUENTA.  DEFECTO 1,000,000.00
001500     02  CFPR-INITIAL-CASH       PIC 9(10)V99.
001600*        LIMITE DE DRAWDOWN EN PORCENTAJE.  DEFECTO 10.00
001700     02  CFPR-MAX-DRAWDOWN-PCT   PIC 9(03)V99.
001800*        PORCENTAJE MAXIMO DE POSICION.  DEFECTO 95.00
001900     02  CFPR-MAX-POSITION-PCT   PIC 9(03)V99.
002000*        PERIODO DEL RSI.  DEFECTO 14
002100     02  CFPR-RSI-PERIOD         PIC 9(03).
002200*        UMBRAL DE SOBREVENTA.  DEFECTO 30
002300     02  CFPR-RSI-OVERSOLD       PIC 9(03).
002400*        UMBRAL DE SOBRECOMPRA.  DEFECTO 70
002500     02  CFPR-RSI-OVERBOUGHT     PIC 9(03).
002600*        PERIODO DE LA MEDIA RAPIDA.  DEFECTO 10
002700     02  CFPR-FAST-PERIOD        PIC 9(03).
002800*        PERIODO DE LA MEDIA LENTA.  DEFECTO 30
002900     02  CFPR-SLOW-PERIOD        PIC 9(03).
003000*        'SMA'/'EMA'/'WMA'.  DEFECTO 'SMA'
003100     02  CFPR-MA-TYPE            PIC X(03).
003200*        VENTANA DE ACCION DE PRECIO.  DEFECTO 20
003300     02  CFPR-LOOKBACK-PERIOD    PIC 9(03).
003400*        UMBRAL DE RUPTURA EN PORCENTAJE.  DEFECTO 2.00
003500     02  CFPR-BREAKOUT-THR-PCT   PIC 9(02)V99.
003600     02  FILLER                  PIC X(05).
