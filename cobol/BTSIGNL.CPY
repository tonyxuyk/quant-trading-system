000100******************************************************************
000200* COPY        : BTSIGNL                                          *
000300* DESCRIPCION : LAYOUT DE ARCHIVO DE SENALES (SIGNAL), UN         *
000400*             : REGISTRO POR BARRA UTIL, ORDENADO ASCENDENTE POR  *
000500*             : SIMBOLO Y DENTRO DE SIMBOLO POR FECHA.            *
000600* LONGITUD    : 38 POSICIONES                                     *
000700* PROGRAMADOR : E. RAMIREZ (PEDR)                    18/01/2011  *
000800******************************************************************
000900 01  REG-SIGNL.
001000     02  SIGN-SIMBOLO            PIC X(10).
001100     02  SIGN-FECHA-OPERA        PIC 9(08).
001200     02  SIGN-CIERRE             PIC S9(05)V9(04).
001300*        +1 = COMPRA   -1 = VENTA    0 = SIN SENAL
001400     02  SIGN-SENAL              PIC S9(01).
001500     02  SIGN-FUERZA             PIC 9(01)V9(04).
001600     02  FILLER                  PIC X(05).
