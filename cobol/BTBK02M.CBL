000100******************************************************************
000200* FECHA       : 02/09/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BACK-TESTING DE ESTRATEGIAS BURSATILES            *
000500* PROGRAMA    : BTBK02M                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : SIMULA DIA A DIA LA CARTERA DE UNA CORRIDA DE     *
000800*             : BACK-TEST A PARTIR DEL ARCHIVO DE SENALES: VALORA *
000900*             : LA CARTERA, APLICA EL CONTROL DE RIESGO POR       *
001000*             : DRAWDOWN Y EJECUTA COMPRAS/VENTAS DE ACCIONES EN  *
001100*             : LOTES DE 100, DEJANDO RASTRO EN LOS ARCHIVOS DE   *
001200*             : OPERACIONES Y DE HISTORICO DE CARTERA.            *
001300* ARCHIVOS    : SIGNL=E, CFPRM=E, TRADE=S, PORTH=S                *
001400* ACCION (ES) : G=GENERA OPERACIONES Y VALORIZA CARTERA           *
001500* PROGRAMA(S) : NO APLICA                                         *
001600* INSTALADO   : 20/10/1993                                        *
001700* BPM/RATIONAL: 241187                                            *
001800* NOMBRE      : MOTOR DE BACK-TEST Y CONTROL DE POSICIONES        *
001900******************************************************************
002000*                     R E G I S T R O   D E   C A M B I O S      *
002100******************************************************************
002200* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                *
002300* ----------  ------------  ---------  ------------------------- *
002400* 02/09/1993  PEDR          241187-03  VERSION INICIAL.           *
002500* 20/10/1993  PEDR          241187-04  INSTALADO A PRODUCCION.    *
002600* 05/04/1994  MGL           241187-09  AGREGA TABLA DE POSICIONES *
002700*                                      CON BUSQUEDA BINARIA.      *
002800* 28/11/1994  RTC           241187-12  AGREGA ORDENAMIENTO DE     *
002900*                                      SENALES POR FECHA (SORT).  *
003000* 17/07/1995  PEDR          241187-14  AGREGA CONTROL DE RIESGO   *
003100*                                      POR DRAWDOWN MAXIMO.       *
003200* 22/03/1996  MGL           241187-16  CORRIGE REDONDEO DE        *
003300*                                      COMISIONES A 2 DECIMALES.  *
003400* 09/09/1997  RTC           241187-20  AGREGA TIMBRE FISCAL EN    *
003500*                                      OPERACIONES DE VENTA.      *
003600* 14/12/1998  PEDR          241187-23  REVISION FIN DE SIGLO,     *
003700*                                      FECHAS A 4 DIGITOS DE      *
003800*                                      ANIO (Y2K).                *
003900* 26/01/1999  PEDR          241187-25  PRUEBAS DE PASO DE SIGLO   *
004000*                                      COMPLETADAS SIN HALLAZGOS. *
004100* 03/11/2000  JOS           241187-28  AJUSTA TOPE DE SIMBOLOS    *
004200*                                      POR CORRIDA A 2000.        *
004300* 19/06/2002  MGL           241187-31  CORRIGE VALORIZACION DE    *
004400*                                      SIMBOLOS SIN BARRA EN EL   *
004500*                                      DIA (SE EXCLUYEN DEL       *
004600*                                      TOTAL).                    *
004700* 08/02/2005  JOS           241187-35  ESTANDARIZA DEFECTOS DE    *
004800*                                      PARAMETROS DE CFPRM.       *
004900* 14/09/2007  PEDR          241187-39  REVISION GENERAL, AGREGA   *
005000*                                      COMENTARIOS DE MODULO.     *
005100* 20/03/2008  JOS           241187-41  CONVIERTE LOS PERFORM DE  *
005200*                                      PARRAFO A LA FORMA PERFORM*
005300*                                      ... THRU ...-E EN TODO EL *
005400*                                      PROGRAMA Y AGRUPA 400 A   *
005500*                                      430 (VALORIZACION,        *
005600*                                      DRAWDOWN Y RIESGO) EN UN  *
005700*                                      SOLO RANGO PERFORM ...    *
005800*                                      THRU 430-EVALUA-RIESGO-E, *
005900*                                      RECUPERANDO LA COSTUMBRE  *
006000*                                      DEL AREA DE RANGOS DE     *
006100*                                      PARRAFOS.                 *
006200******************************************************************
006300 IDENTIFICATION DIVISION.
006400 PROGRAM-ID.                     BTBK02M.
006500 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
006600 INSTALLATION.                   BANCO INDUSTRIAL, S.A. - DIVISION
006700                                  TARJETA DE CREDITO.
006800 DATE-WRITTEN.                   02/09/1993.
006900 DATE-COMPILED.
007000 SECURITY.                       USO INTERNO. ACCESO RESTRINGIDO AL
007100                                  DEPARTAMENTO DE SISTEMAS.
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT SIGNL-FILE     ASSIGN TO SIGNL
008000            ORGANIZATION       IS SEQUENTIAL
008100            FILE STATUS        IS FS-SIGNL.
008200
008300     SELECT WORK-SIGNL     ASSIGN TO SORTWK1.
008400
008500     SELECT SIGNL-ORD-FILE ASSIGN TO SIGNLO
008600            ORGANIZATION       IS SEQUENTIAL
008700            FILE STATUS        IS FS-SIGNLO.
008800
008900     SELECT CFPRM-FILE     ASSIGN TO CFPRM
009000            ORGANIZATION       IS SEQUENTIAL
009100            FILE STATUS        IS FS-CFPRM.
009200
009300     SELECT TRADE-FILE     ASSIGN TO TRADE
009400            ORGANIZATION       IS SEQUENTIAL
009500            FILE STATUS        IS FS-TRADE.
009600
009700     SELECT PORTH-FILE     ASSIGN TO PORTH
009800            ORGANIZATION       IS SEQUENTIAL
009900            FILE STATUS        IS FS-PORTH.
010000******************************************************************
010100 DATA DIVISION.
010200 FILE SECTION.
010300*   ARCHIVO DE SENALES, ENTRADA (ORDEN SIMBOLO/FECHA)
010400 FD  SIGNL-FILE
010500     RECORDING MODE IS F.
010600     COPY BTSIGNL.
010700
010800*   REGISTRO DE TRABAJO PARA EL ORDENAMIENTO POR FECHA
010900 SD  WORK-SIGNL.
011000 01  REG-WSIGNL.
011100     02  WSIG-SIMBOLO             PIC X(10).
011200     02  WSIG-FECHA-OPERA         PIC 9(08).
011300     02  WSIG-CIERRE              PIC S9(05)V9(04).
011400     02  WSIG-SENAL               PIC S9(01).
011500     02  WSIG-FUERZA              PIC 9(01)V9(04).
011600     02  FILLER                   PIC X(05).
011700
011800*   ARCHIVO DE SENALES ORDENADO POR FECHA/SIMBOLO (SALIDA DEL SORT)
011900 FD  SIGNL-ORD-FILE
012000     RECORDING MODE IS F.
012100 01  REG-SIGNL-ORD.
012200     02  OSIG-SIMBOLO             PIC X(10).
012300     02  OSIG-FECHA-OPERA         PIC 9(08).
012400     02  OSIG-CIERRE              PIC S9(05)V9(04).
012500     02  OSIG-SENAL               PIC S9(01).
012600     02  OSIG-FUERZA              PIC 9(01)V9(04).
012700     02  FILLER                   PIC X(05).
012800
012900*   ARCHIVO DE PARAMETROS DE CORRIDA, ENTRADA (UN SOLO REGISTRO)
013000 FD  CFPRM-FILE
013100     RECORDING MODE IS F.
013200     COPY BTCFPRM.
013300
013400*   ARCHIVO DE OPERACIONES EJECUTADAS, SALIDA
013500 FD  TRADE-FILE
013600     RECORDING MODE IS F.
013700     COPY BTTRADE.
013800
013900*   ARCHIVO HISTORICO DE CARTERA, SALIDA
014000 FD  PORTH-FILE
014100     RECORDING MODE IS F.
014200     COPY BTPORTH.
014300
014400 WORKING-STORAGE SECTION.
014500******************************************************************
014600*              RECURSOS DE CONTROL DE ARCHIVOS                   *
014700******************************************************************
014800 01  FS-SIGNL                     PIC 9(02) VALUE ZEROS.
014900 01  FS-SIGNLO                    PIC 9(02) VALUE ZEROS.
015000 01  FS-CFPRM                     PIC 9(02) VALUE ZEROS.
015100 01  FS-TRADE                     PIC 9(02) VALUE ZEROS.
015200 01  FS-PORTH                     PIC 9(02) VALUE ZEROS.
015300
015400 01  PROGRAMA                     PIC X(08) VALUE 'BTBK02M'.
015500
015600******************************************************************
015700*                    S W I T C H E S                              *
015800******************************************************************
015900 01  WKS-SWITCHES.
016000     02  WKS-FIN-SIGNL-1           PIC X(01) VALUE 'N'.
016100         88  FIN-SIGNL-1                      VALUE 'S'.
016200     02  WKS-FIN-SIGNL-ORD         PIC X(01) VALUE 'N'.
016300         88  FIN-SIGNL-ORD                    VALUE 'S'.
016400     02  WKS-PERMITE-OPERAR        PIC X(01) VALUE 'S'.
016500         88  PERMITE-OPERAR                   VALUE 'S'.
016600
016700******************************************************************
016800*          T A B L A   D E   P O S I C I O N E S   ( U 3 )       *
016900******************************************************************
017000 01  WKS-TABLA-POSIC.
017100     02  WKS-NUM-POSIC             PIC 9(04) COMP VALUE ZEROS.
017200     02  WKS-BARRA-POSIC OCCURS 1 TO 2000 TIMES
017300                         DEPENDING ON WKS-NUM-POSIC
017400                         ASCENDING KEY WKP-SIMBOLO
017500                         INDEXED BY IX-POS.
017600         03  WKP-SIMBOLO           PIC X(10).
017700         03  WKP-ACCIONES          PIC 9(09) VALUE ZEROS.
017800*        VISTA CON SIGNO, PARA DETECTAR UN CONTADOR DE ACCIONES
017900*        QUE QUEDE CORRUPTO EN NEGATIVO (NO DEBE OCURRIR).
018000         03  WKP-ACCIONES-R REDEFINES WKP-ACCIONES
018100                                   PIC S9(09).
018200
018300 01  WKS-SIMBOLO-CTL               PIC X(10) VALUE SPACES.
018400
018500******************************************************************
018600*      T A B L A   D E L   G R U P O   D E L   D I A   ( U 8 )   *
018700******************************************************************
018800 01  WKS-TABLA-GRUPO.
018900     02  WKS-NUM-GRUPO             PIC 9(04) COMP VALUE ZEROS.
019000     02  WKS-BARRA-GRUPO OCCURS 1 TO 500 TIMES
019100                         DEPENDING ON WKS-NUM-GRUPO.
019200         03  WKG-SIMBOLO           PIC X(10).
019300         03  WKG-CIERRE            PIC S9(05)V9(04).
019400         03  WKG-SENAL             PIC S9(01).
019500         03  WKG-FUERZA            PIC 9(01)V9(04).
019600
019700 01  WKS-SUBINDICES.
019800     02  WKS-G                     PIC 9(04) COMP VALUE ZEROS.
019900
020000******************************************************************
020100*              C A M P O S   D E   L A   C O R R I D A            *
020200******************************************************************
020300 01  WKS-FECHA-ACTUAL              PIC 9(08) VALUE ZEROS.
020400 01  WKS-FECHA-ACTUAL-R REDEFINES WKS-FECHA-ACTUAL.
020500     02  WKS-FEC-ANIO              PIC 9(04).
020600     02  WKS-FEC-MES               PIC 9(02).
020700     02  WKS-FEC-DIA               PIC 9(02).
020800
020900 01  WKS-VALORES-CARTERA.
021000     02  WKS-EFECTIVO              PIC S9(12)V99 VALUE ZERO.
021100     02  WKS-VALOR-CARTERA         PIC S9(12)V99 VALUE ZERO.
021200     02  WKS-VALOR-CARTERA-R REDEFINES WKS-VALOR-CARTERA.
021300         03  WKS-VALOR-ENTERO      PIC S9(12).
021400         03  WKS-VALOR-CENTAVOS    PIC 9(02).
021500     02  WKS-PICO-VALOR            PIC S9(12)V99 VALUE ZERO.
021600     02  WKS-DRAWDOWN-ACTUAL       PIC S9(03)V9(06) VALUE ZERO.
021700     02  WKS-DRAWDOWN-MAX          PIC S9(03)V9(06) VALUE ZERO.
021800     02  WKS-CAIDA-INICIAL         PIC S9(03)V9(06) VALUE ZERO.
021900
022000 01  WKS-CALCULOS-OPERACION.
022100     02  WKS-BASE                  PIC S9(12)V99 VALUE ZERO.
022200     02  WKS-DISPONIBLE            PIC S9(12)V99 VALUE ZERO.
022300     02  WKS-LOTES                 PIC 9(07) COMP VALUE ZERO.
022400     02  WKS-ACCIONES-CALC         PIC 9(09) VALUE ZERO.
022500     02  WKS-VALOR-OPERA           PIC S9(12)V99 VALUE ZERO.
022600     02  WKS-COMISION              PIC S9(09)V99 VALUE ZERO.
022700     02  WKS-TRANSFERENCIA         PIC S9(09)V99 VALUE ZERO.
022800     02  WKS-TIMBRE                PIC S9(09)V99 VALUE ZERO.
022900     02  WKS-COSTO-OPERA           PIC S9(09)V99 VALUE ZERO.
023000     02  WKS-TOTAL-OPERA           PIC S9(12)V99 VALUE ZERO.
023100     02  WKS-ACCION-TXT            PIC X(04) VALUE SPACES.
023200
023300******************************************************************
023400*          C O N T A D O R E S    D E    C O R R I D A            *
023500******************************************************************
023600 01  WKS-CONTADORES.
023700     02  WKS-DIAS-PROCESADOS       PIC 9(07) COMP VALUE ZEROS.
023800     02  WKS-DIAS-SIN-OPERAR       PIC 9(07) COMP VALUE ZEROS.
023900     02  WKS-ESCRITOS-TRADE        PIC 9(07) COMP VALUE ZEROS.
024000     02  WKS-ESCRITOS-PORTH        PIC 9(07) COMP VALUE ZEROS.
024100     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9.
024200     02  WKS-MASCARA-DD            PIC ZZ9.999.
024300******************************************************************
024400 PROCEDURE DIVISION.
024500******************************************************************
024600*               S E C C I O N    P R I N C I P A L               *
024700******************************************************************
024800 000-MAIN SECTION.
024900     PERFORM 100-INICIO THRU 100-INICIO-E
025000     PERFORM 300-PROCESA-FECHA
025100        THRU 300-PROCESA-FECHA-E UNTIL FIN-SIGNL-ORD
025200     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
025300     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
025400     STOP RUN.
025500 000-MAIN-E. EXIT.
025600
025700******************************************************************
025800*   I N I C I A L I Z A C I O N   D E   L A   C O R R I D A       *
025900******************************************************************
026000 100-INICIO SECTION.
026100     PERFORM 110-CARGA-POSICIONES THRU 110-CARGA-POSICIONES-E
026200     PERFORM 120-ORDENA-SENALES THRU 120-ORDENA-SENALES-E
026300     PERFORM 130-ABRE-CORRIDA THRU 130-ABRE-CORRIDA-E.
026400 100-INICIO-E. EXIT.
026500
026600*   PRIMER PASE: CARGA LA TABLA DE POSICIONES EN ORDEN ASCENDENTE
026700*   DE SIMBOLO, TOMANDO VENTAJA DE QUE EL ARCHIVO DE SENALES YA
026800*   VIENE ORDENADO POR SIMBOLO/FECHA DESDE BTBK01V.
026900 110-CARGA-POSICIONES SECTION.
027000     OPEN INPUT SIGNL-FILE
027100     IF FS-SIGNL NOT = 0
027200        DISPLAY '*** ERROR AL ABRIR SIGNL PARA POSICIONES: '
027300                FS-SIGNL
027400        MOVE 91 TO RETURN-CODE
027500        STOP RUN
027600     END-IF
027700     READ SIGNL-FILE
027800          AT END SET FIN-SIGNL-1 TO TRUE
027900     END-READ
028000     PERFORM 111-ACUMULA-SIMBOLO
028100        THRU 111-ACUMULA-SIMBOLO-E UNTIL FIN-SIGNL-1
028200     CLOSE SIGNL-FILE.
028300 110-CARGA-POSICIONES-E. EXIT.
028400
028500 111-ACUMULA-SIMBOLO SECTION.
028600     IF SIGN-SIMBOLO NOT = WKS-SIMBOLO-CTL
028700        ADD 1 TO WKS-NUM-POSIC
028800        MOVE SIGN-SIMBOLO TO WKP-SIMBOLO (WKS-NUM-POSIC)
028900        MOVE ZERO         TO WKP-ACCIONES (WKS-NUM-POSIC)
029000        MOVE SIGN-SIMBOLO TO WKS-SIMBOLO-CTL
029100     END-IF
029200     READ SIGNL-FILE
029300          AT END SET FIN-SIGNL-1 TO TRUE
029400     END-READ.
029500 111-ACUMULA-SIMBOLO-E. EXIT.
029600
029700*   SEGUNDO PASE: ORDENA LAS SENALES POR FECHA/SIMBOLO PARA EL
029800*   RECORRIDO DIA A DIA DEL MOTOR DE BACK-TEST.
029900 120-ORDENA-SENALES SECTION.
030000     SORT WORK-SIGNL
030100          ON ASCENDING KEY WSIG-FECHA-OPERA WSIG-SIMBOLO
030200          USING SIGNL-FILE
030300          GIVING SIGNL-ORD-FILE
030400     IF SORT-RETURN NOT = ZERO
030500        DISPLAY '*** ERROR EN EL ORDENAMIENTO DE SENALES: '
030600                SORT-RETURN
030700        MOVE 92 TO RETURN-CODE
030800        STOP RUN
030900     END-IF.
031000 120-ORDENA-SENALES-E. EXIT.
031100
031200 130-ABRE-CORRIDA SECTION.
031300     OPEN INPUT  SIGNL-ORD-FILE CFPRM-FILE
031400     OPEN OUTPUT TRADE-FILE PORTH-FILE
031500     IF FS-SIGNLO NOT = 0 OR FS-CFPRM NOT = 0 OR
031600        FS-TRADE NOT = 0  OR FS-PORTH NOT = 0
031700        DISPLAY '***********************************************'
031800        DISPLAY '*  ERROR AL ABRIR ARCHIVOS DE BTBK02M         *'
031900        DISPLAY '***********************************************'
032000        DISPLAY '* FILE STATUS SIGNLO : ' FS-SIGNLO
032100        DISPLAY '* FILE STATUS CFPRM  : ' FS-CFPRM
032200        DISPLAY '* FILE STATUS TRADE  : ' FS-TRADE
032300        DISPLAY '* FILE STATUS PORTH  : ' FS-PORTH
032400        MOVE 91 TO RETURN-CODE
032500        STOP RUN
032600     END-IF
032700     READ CFPRM-FILE
032800          AT END INITIALIZE REG-CFPRM
032900     END-READ
033000     PERFORM 140-APLICA-DEFECTOS THRU 140-APLICA-DEFECTOS-E
033100     MOVE CFPR-INITIAL-CASH TO WKS-EFECTIVO WKS-PICO-VALOR
033200     PERFORM 200-LEE-SIGNL-ORD THRU 200-LEE-SIGNL-ORD-E.
033300 130-ABRE-CORRIDA-E. EXIT.
033400
033500*   APLICA VALORES POR DEFECTO A LOS PARAMETROS EN BLANCOS/CEROS.
033600*   SE ESTANDARIZA IGUAL QUE BTBK01V AUNQUE AQUI SOLO SE USAN LOS
033700*   PARAMETROS DE RIESGO Y EL EFECTIVO INICIAL.
033800 140-APLICA-DEFECTOS SECTION.
033900     IF CFPR-STRATEGY-CODE NOT = 'RSI' AND NOT = 'DMA'
034000                           AND NOT = 'PAC'
034100        MOVE 'DMA' TO CFPR-STRATEGY-CODE
034200     END-IF
034300     IF CFPR-INITIAL-CASH = ZERO
034400        MOVE 1000000 TO CFPR-INITIAL-CASH
034500     END-IF
034600     IF CFPR-MAX-DRAWDOWN-PCT = ZERO
034700        MOVE 10.00 TO CFPR-MAX-DRAWDOWN-PCT
034800     END-IF
034900     IF CFPR-MAX-POSITION-PCT = ZERO
035000        MOVE 95.00 TO CFPR-MAX-POSITION-PCT
035100     END-IF.
035200 140-APLICA-DEFECTOS-E. EXIT.
035300
035400*   LEE EL SIGUIENTE REGISTRO DE SENALES ORDENADAS POR FECHA
035500 200-LEE-SIGNL-ORD SECTION.
035600     READ SIGNL-ORD-FILE
035700          AT END SET FIN-SIGNL-ORD TO TRUE
035800     END-READ.
035900 200-LEE-SIGNL-ORD-E. EXIT.
036000
036100******************************************************************
036200*   P R O C E S A   U N   D I A   D E   O P E R A C I O N   ( U8 *
036300*   -   B U C L E   P R I N C I P A L )                          *
036400******************************************************************
036500 300-PROCESA-FECHA SECTION.
036600     MOVE OSIG-FECHA-OPERA TO WKS-FECHA-ACTUAL
036700     MOVE ZERO             TO WKS-NUM-GRUPO
036800     PERFORM 310-CARGA-GRUPO THRU 310-CARGA-GRUPO-E
036900     PERFORM 200-LEE-SIGNL-ORD THRU 200-LEE-SIGNL-ORD-E
037000     PERFORM 320-ACUMULA-GRUPO THRU 320-ACUMULA-GRUPO-E
037100        UNTIL FIN-SIGNL-ORD OR
037200           OSIG-FECHA-OPERA NOT = WKS-FECHA-ACTUAL
037300     PERFORM 400-VALORIZA-CARTERA THRU 430-EVALUA-RIESGO-E
037400     ADD 1 TO WKS-DIAS-PROCESADOS
037500     IF PERMITE-OPERAR
037600        PERFORM 500-EJECUTA-OPERACIONES
037700           THRU 500-EJECUTA-OPERACIONES-E
037800           VARYING WKS-G FROM 1 BY 1 UNTIL WKS-G > WKS-NUM-GRUPO
037900     ELSE
038000        ADD 1 TO WKS-DIAS-SIN-OPERAR
038100     END-IF.
038200 300-PROCESA-FECHA-E. EXIT.
038300
038400 320-ACUMULA-GRUPO SECTION.
038500     PERFORM 310-CARGA-GRUPO THRU 310-CARGA-GRUPO-E
038600     PERFORM 200-LEE-SIGNL-ORD THRU 200-LEE-SIGNL-ORD-E.
038700 320-ACUMULA-GRUPO-E. EXIT.
038800
038900*   AGREGA LA SENAL LEIDA AL GRUPO DE HOY
039000 310-CARGA-GRUPO SECTION.
039100     IF WKS-NUM-GRUPO < 500
039200        ADD 1 TO WKS-NUM-GRUPO
039300        MOVE WKS-NUM-GRUPO      TO WKS-G
039400        MOVE OSIG-SIMBOLO       TO WKG-SIMBOLO (WKS-G)
039500        MOVE OSIG-CIERRE        TO WKG-CIERRE  (WKS-G)
039600        MOVE OSIG-SENAL         TO WKG-SENAL   (WKS-G)
039700        MOVE OSIG-FUERZA        TO WKG-FUERZA  (WKS-G)
039800     ELSE
039900        DISPLAY '>>> SIMBOLOS DEL DIA ' WKS-FECHA-ACTUAL
040000                ' EXCEDEN EL TOPE DE 500, SE IGNORA EL RESTO'
040100     END-IF.
040200 310-CARGA-GRUPO-E. EXIT.
040300
040400*   VALOR DE CARTERA = EFECTIVO + SUMA (ACCIONES * CIERRE DEL DIA)
040500*   SOBRE LOS SIMBOLOS QUE TIENEN BARRA HOY (LOS DEL GRUPO)
040600 400-VALORIZA-CARTERA SECTION.
040700     MOVE WKS-EFECTIVO TO WKS-VALOR-CARTERA
040800     PERFORM 401-SUMA-VALOR-TENENCIA THRU 401-SUMA-VALOR-TENENCIA-E
040900        VARYING WKS-G FROM 1 BY 1 UNTIL WKS-G > WKS-NUM-GRUPO.
041000 400-VALORIZA-CARTERA-E. EXIT.
041100
041200
041300*   ESCRIBE EL REGISTRO DE HISTORICO DE CARTERA DEL DIA
041400 410-ESCRIBE-PORTH SECTION.
041500     MOVE SPACES              TO REG-PORTH
041600     MOVE WKS-FECHA-ACTUAL    TO PRTH-FECHA-OPERA
041700     MOVE WKS-VALOR-CARTERA   TO PRTH-VALOR-CARTERA
041800     MOVE WKS-EFECTIVO        TO PRTH-EFECTIVO
041900     COMPUTE PRTH-VALOR-TENENCIAS =
042000             WKS-VALOR-CARTERA - WKS-EFECTIVO
042100     WRITE REG-PORTH
042200     ADD 1 TO WKS-ESCRITOS-PORTH.
042300 410-ESCRIBE-PORTH-E. EXIT.
042400
042500*   ACTUALIZA EL PICO DE VALOR Y EL DRAWDOWN MAXIMO DE LA CORRIDA
042600 420-ACTUALIZA-DRAWDOWN SECTION.
042700     IF WKS-VALOR-CARTERA > WKS-PICO-VALOR
042800        MOVE WKS-VALOR-CARTERA TO WKS-PICO-VALOR
042900     END-IF
043000     IF WKS-PICO-VALOR NOT = ZERO
043100        COMPUTE WKS-DRAWDOWN-ACTUAL ROUNDED =
043200                (WKS-PICO-VALOR - WKS-VALOR-CARTERA) /
043300                WKS-PICO-VALOR
043400        IF WKS-DRAWDOWN-ACTUAL > WKS-DRAWDOWN-MAX
043500           MOVE WKS-DRAWDOWN-ACTUAL TO WKS-DRAWDOWN-MAX
043600        END-IF
043700     END-IF.
043800 420-ACTUALIZA-DRAWDOWN-E. EXIT.
043900
044000*   COMPUERTA DE RIESGO: SI LA CAIDA DESDE EL EFECTIVO INICIAL
044100*   SUPERA EL LIMITE CONFIGURADO, NO SE OPERA ESTE DIA
044200 430-EVALUA-RIESGO SECTION.
044300     MOVE 'S' TO WKS-PERMITE-OPERAR
044400     IF CFPR-INITIAL-CASH NOT = ZERO
044500        COMPUTE WKS-CAIDA-INICIAL ROUNDED =
044600                (CFPR-INITIAL-CASH - WKS-VALOR-CARTERA) /
044700                CFPR-INITIAL-CASH
044800        IF WKS-CAIDA-INICIAL > (CFPR-MAX-DRAWDOWN-PCT / 100)
044900           MOVE 'N' TO WKS-PERMITE-OPERAR
045000        END-IF
045100     END-IF.
045200 430-EVALUA-RIESGO-E. EXIT.
045300 401-SUMA-VALOR-TENENCIA SECTION.
045400     SEARCH ALL WKS-BARRA-POSIC
045500        AT END
045600           DISPLAY '>>> SIMBOLO SIN POSICION REGISTRADA: '
045700                   WKG-SIMBOLO (WKS-G)
045800        WHEN WKP-SIMBOLO (IX-POS) = WKG-SIMBOLO (WKS-G)
045900           IF WKP-ACCIONES (IX-POS) > ZERO
046000              COMPUTE WKS-VALOR-CARTERA =
046100                      WKS-VALOR-CARTERA +
046200                      (WKP-ACCIONES (IX-POS) * WKG-CIERRE (WKS-G))
046300           END-IF
046400     END-SEARCH.
046500 401-SUMA-VALOR-TENENCIA-E. EXIT.
046600
046700******************************************************************
046800*   E J E C U C I O N   D E   O P E R A C I O N E S   ( U 3 )     *
046900******************************************************************
047000 500-EJECUTA-OPERACIONES SECTION.
047100     SEARCH ALL WKS-BARRA-POSIC
047200        AT END
047300           DISPLAY '>>> SIMBOLO SIN POSICION REGISTRADA: '
047400                   WKG-SIMBOLO (WKS-G)
047500        WHEN WKP-SIMBOLO (IX-POS) = WKG-SIMBOLO (WKS-G)
047600           IF WKG-SENAL (WKS-G) = 1 AND
047700              WKP-ACCIONES (IX-POS) = ZERO
047800              PERFORM 510-EJECUTA-COMPRA THRU 510-EJECUTA-COMPRA-E
047900           ELSE
048000              IF WKG-SENAL (WKS-G) = -1 AND
048100                 WKP-ACCIONES (IX-POS) > ZERO
048200                 PERFORM 520-EJECUTA-VENTA THRU 520-EJECUTA-VENTA-E
048300              END-IF
048400           END-IF
048500     END-SEARCH.
048600 500-EJECUTA-OPERACIONES-E. EXIT.
048700
048800*   DIMENSIONAMIENTO Y EJECUCION DE UNA COMPRA (SOLO SI ESTA PLANO)
048900 510-EJECUTA-COMPRA SECTION.
049000     COMPUTE WKS-BASE ROUNDED =
049100             WKS-EFECTIVO * (CFPR-MAX-POSITION-PCT / 100) *
049200             WKG-FUERZA (WKS-G)
049300     COMPUTE WKS-DISPONIBLE ROUNDED =
049400             (WKS-BASE * (1 - 0.0003 - 0.00002)) - 5.00
049500     IF WKG-CIERRE (WKS-G) > ZERO AND WKS-DISPONIBLE > ZERO
049600        COMPUTE WKS-LOTES =
049700                WKS-DISPONIBLE / WKG-CIERRE (WKS-G) / 100
049800        COMPUTE WKS-ACCIONES-CALC = WKS-LOTES * 100
049900     ELSE
050000        MOVE ZERO TO WKS-ACCIONES-CALC
050100     END-IF
050200     IF WKS-ACCIONES-CALC > ZERO
050300        COMPUTE WKS-VALOR-OPERA ROUNDED =
050400                WKS-ACCIONES-CALC * WKG-CIERRE (WKS-G)
050500        PERFORM 530-CALCULA-COSTO-COMPRA
050600           THRU 530-CALCULA-COSTO-COMPRA-E
050700        COMPUTE WKS-TOTAL-OPERA = WKS-VALOR-OPERA + WKS-COSTO-OPERA
050800        IF WKS-TOTAL-OPERA <= WKS-EFECTIVO
050900           SUBTRACT WKS-TOTAL-OPERA FROM WKS-EFECTIVO
051000           ADD WKS-ACCIONES-CALC TO WKP-ACCIONES (IX-POS)
051100           MOVE 'BUY ' TO WKS-ACCION-TXT
051200           PERFORM 540-ESCRIBE-TRADE THRU 540-ESCRIBE-TRADE-E
051300        END-IF
051400     END-IF.
051500 510-EJECUTA-COMPRA-E. EXIT.
051600
051700*   LIQUIDACION TOTAL DE LA POSICION (NO HAY VENTAS PARCIALES)
051800 520-EJECUTA-VENTA SECTION.
051900     MOVE WKP-ACCIONES (IX-POS) TO WKS-ACCIONES-CALC
052000     COMPUTE WKS-VALOR-OPERA ROUNDED =
052100             WKS-ACCIONES-CALC * WKG-CIERRE (WKS-G)
052200     PERFORM 531-CALCULA-COSTO-VENTA THRU 531-CALCULA-COSTO-VENTA-E
052300     COMPUTE WKS-EFECTIVO =
052400             WKS-EFECTIVO + WKS-VALOR-OPERA - WKS-COSTO-OPERA
052500     MOVE ZERO TO WKP-ACCIONES (IX-POS)
052600     MOVE 'SELL' TO WKS-ACCION-TXT
052700     PERFORM 540-ESCRIBE-TRADE THRU 540-ESCRIBE-TRADE-E.
052800 520-EJECUTA-VENTA-E. EXIT.
052900
053000*   COMISION 0.03% (PISO Q5.00) + TRANSFERENCIA 0.002%, SIN TIMBRE
053100 530-CALCULA-COSTO-COMPRA SECTION.
053200     COMPUTE WKS-COMISION ROUNDED = WKS-VALOR-OPERA * 0.0003
053300     IF WKS-COMISION < 5.00
053400        MOVE 5.00 TO WKS-COMISION
053500     END-IF
053600     COMPUTE WKS-TRANSFERENCIA ROUNDED = WKS-VALOR-OPERA * 0.00002
053700     MOVE ZERO TO WKS-TIMBRE
053800     COMPUTE WKS-COSTO-OPERA =
053900             WKS-COMISION + WKS-TRANSFERENCIA + WKS-TIMBRE.
054000 530-CALCULA-COSTO-COMPRA-E. EXIT.
054100
054200*   COMISION 0.03% (PISO Q5.00) + TRANSFERENCIA 0.002% + TIMBRE
054300*   FISCAL 0.1% (SOLO VENTAS)
054400 531-CALCULA-COSTO-VENTA SECTION.
054500     COMPUTE WKS-COMISION ROUNDED = WKS-VALOR-OPERA * 0.0003
054600     IF WKS-COMISION < 5.00
054700        MOVE 5.00 TO WKS-COMISION
054800     END-IF
054900     COMPUTE WKS-TRANSFERENCIA ROUNDED = WKS-VALOR-OPERA * 0.00002
055000     COMPUTE WKS-TIMBRE ROUNDED = WKS-VALOR-OPERA * 0.001
055100     COMPUTE WKS-COSTO-OPERA =
055200             WKS-COMISION + WKS-TRANSFERENCIA + WKS-TIMBRE.
055300 531-CALCULA-COSTO-VENTA-E. EXIT.
055400
055500*   ESCRIBE EL REGISTRO DE LA OPERACION EJECUTADA
055600 540-ESCRIBE-TRADE SECTION.
055700     MOVE SPACES               TO REG-TRADE
055800     MOVE WKS-FECHA-ACTUAL     TO TRDE-FECHA-OPERA
055900     MOVE WKG-SIMBOLO (WKS-G)  TO TRDE-SIMBOLO
056000     MOVE WKS-ACCION-TXT       TO TRDE-ACCION
056100     MOVE WKS-ACCIONES-CALC    TO TRDE-ACCIONES
056200     MOVE WKG-CIERRE (WKS-G)   TO TRDE-PRECIO
056300     MOVE WKS-VALOR-OPERA      TO TRDE-VALOR
056400     MOVE WKS-COSTO-OPERA      TO TRDE-COSTO
056500     MOVE WKS-EFECTIVO         TO TRDE-EFECTIVO-DESP
056600     MOVE WKG-FUERZA (WKS-G)   TO TRDE-FUERZA-SENAL
056700     WRITE REG-TRADE
056800     ADD 1 TO WKS-ESCRITOS-TRADE.
056900 540-ESCRIBE-TRADE-E. EXIT.
057000
057100******************************************************************
057200*   E S T A D I S T I C A S   F I N A L E S                       *
057300******************************************************************
057400 800-ESTADISTICAS SECTION.
057500     DISPLAY '==============================================='
057600     DISPLAY ' BTBK02M - RESUMEN DEL MOTOR DE BACK-TEST'
057700     MOVE WKS-DIAS-PROCESADOS TO WKS-MASCARA
057800     DISPLAY ' DIAS PROCESADOS ........... ' WKS-MASCARA
057900     MOVE WKS-DIAS-SIN-OPERAR TO WKS-MASCARA
058000     DISPLAY ' DIAS SIN OPERAR (RIESGO) .. ' WKS-MASCARA
058100     MOVE WKS-ESCRITOS-TRADE  TO WKS-MASCARA
058200     DISPLAY ' OPERACIONES EJECUTADAS .... ' WKS-MASCARA
058300     MOVE WKS-ESCRITOS-PORTH  TO WKS-MASCARA
058400     DISPLAY ' DIAS VALORIZADOS .......... ' WKS-MASCARA
058500     MOVE WKS-DRAWDOWN-MAX    TO WKS-MASCARA-DD
058600     DISPLAY ' DRAWDOWN MAXIMO ........... ' WKS-MASCARA-DD
058700     DISPLAY '==============================================='.
058800 800-ESTADISTICAS-E. EXIT.
058900
059000******************************************************************
059100*   C I E R R E   D E   A R C H I V O S                           *
059200******************************************************************
059300 950-CIERRA-ARCHIVOS SECTION.
059400     CLOSE SIGNL-ORD-FILE CFPRM-FILE TRADE-FILE PORTH-FILE.
059500 950-CIERRA-ARCHIVOS-E. EXIT.
