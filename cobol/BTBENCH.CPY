000100******************************************************************
000200* COPY        : BTBENCH                                          *
000300* DESCRIPCION : LAYOUT DE ARCHIVO DE INDICE DE REFERENCIA         *
000400*             : (BENCHMARK-BAR), UN REGISTRO POR DIA HABIL,       *
000500*             : ORDENADO ASCENDENTE POR FECHA.                    *
000600* LONGITUD    : 24 POSICIONES                                     *
000700* PROGRAMADOR : E. RAMIREZ (PEDR)                    18/01/2011  *
000800******************************************************************
000900 01  REG-BENCH.
001000     02  BNCH-FECHA-OPERA        PIC 9(08).
001100     02  BNCH-CIERRE             PIC S9(07)V9(04).
001200     02  FILLER                  PIC X(05).
