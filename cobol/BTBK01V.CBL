000100******************************************************************
000200* FECHA       : 14/03/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : BACK-TESTING DE ESTRATEGIAS BURSATILES            *
000500* PROGRAMA    : BTBK01V                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : DEPURA LAS BARRAS DIARIAS DE PRECIO POR SIMBOLO,  *
000800*             : LAS CALIFICA COMO ACEPTADAS O RECHAZADAS Y, PARA  *
000900*             : LAS ACEPTADAS, CALCULA LA ESTRATEGIA CONFIGURADA  *
001000*             : (RSI, CRUCE DE MEDIAS O ACCION DE PRECIO) PARA    *
001100*             : PRODUCIR EL ARCHIVO DE SENALES DE COMPRA/VENTA.   *
001200* ARCHIVOS    : PRBAR=E, CFPRM=E, SIGNL=S                         *
001300* ACCION (ES) : G=GENERA SENALES                                  *
001400* PROGRAMA(S) : NO APLICA                                         *
001500* INSTALADO   : 02/05/1993                                        *
001600* BPM/RATIONAL: 241187                                            *
001700* NOMBRE      : GENERADOR DE SENALES DE BACK-TEST                 *
001800******************************************************************
001900*                     R E G I S T R O   D E   C A M B I O S      *
002000******************************************************************
002100* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                *
002200* ----------  ------------  ---------  ------------------------- *
002300* 14/03/1993  PEDR          241187-01  VERSION INICIAL, ESTRATEGIA*
002400*                                      DE PROMEDIOS UNICAMENTE.   *
002500* 02/05/1993  PEDR          241187-02  INSTALADO A PRODUCCION.    *
002600* 19/11/1993  MGL           241187-05  AGREGA ESTRATEGIA RSI.     *
002700* 07/06/1994  MGL           241187-08  AGREGA DEPURACION DE       *
002800*                                      BARRAS (ALTO/BAJO, PRECIOS *
002900*                                      NO POSITIVOS, VOLUMEN).    *
003000* 22/01/1995  PEDR          241187-11  AGREGA DETECCION DE        *
003100*                                      MERCADO Y UMBRAL DE        *
003200*                                      ATIPICOS POR MERCADO.      *
003300* 03/08/1995  RTC           241187-13  AGREGA ESTRATEGIA DE       *
003400*                                      ACCION DE PRECIO.          *
003500* 14/02/1996  PEDR          241187-15  CORRIGE PRIORIDAD DE       *
003600*                                      SENALES EN ACCION DE       *
003700*                                      PRECIO (RUPTURA, REBOTE,   *
003800*                                      VELA).                     *
003900* 30/09/1996  MGL           241187-18  CORRIGE CALCULO DE WMA,    *
004000*                                      PESOS INVERTIDOS.          *
004100* 11/03/1997  RTC           241187-21  AGREGA POSTPROCESO Y       *
004200*                                      CONTEO DE SENALES.         *
004300* 09/12/1998  PEDR          241187-24  REVISION FIN DE SIGLO,     *
004400*                                      FECHAS A 4 DIGITOS DE      *
004500*                                      ANIO (Y2K).                *
004600* 26/01/1999  PEDR          241187-25  PRUEBAS DE PASO DE SIGLO   *
004700*                                      COMPLETADAS SIN HALLAZGOS. *
004800* 15/06/2000  JOS           241187-27  AGREGA REDEFINE DE VOLUMEN *
004900*                                      CON SIGNO EN COPY BTPRBAR. *
005000* 09/05/2001  JOS           241187-29  AJUSTA TOPE DE BARRAS POR  *
005100*                                      SIMBOLO A 1000.            *
005200* 18/10/2003  MGL           241187-33  ESTANDARIZA DEFECTOS DE    *
005300*                                      PARAMETROS DE CFPRM.       *
005400* 27/02/2007  PEDR          241187-38  REVISION GENERAL, AGREGA   *
005500*                                      COMENTARIOS DE MODULO.     *
005600* 09/11/2007  MGL           241187-39  CORRIGE SEMILLA DE LA EMA  *
005700*                                      RAPIDA (SE CALCULABA SOLO  *
005800*                                      DESDE FAST-PERIOD Y NUNCA  *
005900*                                      SEMBRABA EN N=1) Y DIFIERE *
006000*                                      LA PRIMERA EVALUACION DE   *
006100*                                      RUPTURA A UNA BARRA MAS    *
006200*                                      ALLA DE LOOKBACK-PERIOD,   *
006300*                                      PARA QUE SOPORTE/          *
006400*                                      RESISTENCIA DE LA BARRA    *
006500*                                      ANTERIOR YA ESTEN          *
006600*                                      CALCULADOS PARA EL MISMO   *
006700*                                      SIMBOLO.                   *
006800* 03/12/2007  RTC           241187-40  CORRIGE VOL-PROM EN CERO EN*
006900*                                      ESTRATEGIA DE ACCION DE    *
007000*                                      PRECIO: 768 SOLO SE MANDABA*
007100*                                      LLAMAR DESDE 762 (CRUCE DE *
007200*                                      MEDIAS), POR LO QUE 777    *
007300*                                      NUNCA CONFIRMABA VOLUMEN   *
007400*                                      CUANDO LA ESTRATEGIA ERA   *
007500*                                      'PAC'.  AHORA 776 CALCULA  *
007600*                                      SU PROPIO VOL-PROM ANTES DE*
007700*                                      LLAMAR A 777-RUPTURA.      *
007800* 20/03/2008  JOS           241187-42  CONVIERTE LOS PERFORM DE  *
007900*                                      PARRAFO A LA FORMA PERFORM*
008000*                                      ... THRU ...-E EN TODO EL *
008100*                                      PROGRAMA, PARA RECUPERAR  *
008200*                                      LA COSTUMBRE DEL AREA DE  *
008300*                                      RANGOS DE PARRAFOS.       *
008400******************************************************************
008500 IDENTIFICATION DIVISION.
008600 PROGRAM-ID.                     BTBK01V.
008700 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
008800 INSTALLATION.                   BANCO INDUSTRIAL, S.A. - DIVISION
008900                                  TARJETA DE CREDITO.
009000 DATE-WRITTEN.                   14/03/1993.
009100 DATE-COMPILED.
009200 SECURITY.                       USO INTERNO. ACCESO RESTRINGIDO AL
009300                                  DEPARTAMENTO DE SISTEMAS.
009400******************************************************************
009500 ENVIRONMENT DIVISION.
009600 CONFIGURATION SECTION.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100     SELECT PRBAR-FILE  ASSIGN   TO PRBAR
010200            ORGANIZATION     IS SEQUENTIAL
010300            FILE STATUS      IS FS-PRBAR.
010400
010500     SELECT CFPRM-FILE  ASSIGN   TO CFPRM
010600            ORGANIZATION     IS SEQUENTIAL
010700            FILE STATUS      IS FS-CFPRM.
010800
010900     SELECT SIGNL-FILE  ASSIGN   TO SIGNL
011000            ORGANIZATION     IS SEQUENTIAL
011100            FILE STATUS      IS FS-SIGNL.
011200******************************************************************
011300 DATA DIVISION.
011400 FILE SECTION.
011500*   ARCHIVO DE BARRAS DIARIAS DE PRECIO, ENTRADA
011600 FD  PRBAR-FILE
011700     RECORDING MODE IS F.
011800     COPY BTPRBAR.
011900
012000*   ARCHIVO DE PARAMETROS DE CORRIDA, ENTRADA (UN SOLO REGISTRO)
012100 FD  CFPRM-FILE
012200     RECORDING MODE IS F.
012300     COPY BTCFPRM.
012400
012500*   ARCHIVO DE SENALES, SALIDA
012600 FD  SIGNL-FILE
012700     RECORDING MODE IS F.
012800     COPY BTSIGNL.
012900
013000 WORKING-STORAGE SECTION.
013100******************************************************************
013200*              RECURSOS DE CONTROL DE ARCHIVOS                   *
013300******************************************************************
013400 01  FS-PRBAR                     PIC 9(02) VALUE ZEROS.
013500 01  FS-CFPRM                     PIC 9(02) VALUE ZEROS.
013600 01  FS-SIGNL                     PIC 9(02) VALUE ZEROS.
013700
013800*   VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS
013900 01  PROGRAMA                     PIC X(08) VALUE 'BTBK01V'.
014000 01  ARCHIVO                      PIC X(08) VALUE SPACES.
014100 01  ACCION                       PIC X(10) VALUE SPACES.
014200 01  LLAVE                        PIC X(32) VALUE SPACES.
014300
014400******************************************************************
014500*                    S W I T C H E S                              *
014600******************************************************************
014700 01  WKS-SWITCHES.
014800     02  WKS-FIN-PRBAR             PIC X(01) VALUE 'N'.
014900         88  FIN-PRBAR                        VALUE 'S'.
015000     02  WKS-ACEPTADA              PIC X(01) VALUE 'N'.
015100         88  SIMBOLO-ACEPTADO                 VALUE 'S'.
015200
015300******************************************************************
015400*              C A M P O S    D E    T R A B A J O               *
015500******************************************************************
015600 01  WKS-SIMBOLO-ACTUAL            PIC X(10) VALUE SPACES.
015700
015800*   MERCADO DETECTADO POR EL SIMBOLO (U1) Y SU UMBRAL DE ATIPICOS
015900 01  WKS-DATOS-MERCADO.
016000     02  WKS-MERCADO               PIC X(02) VALUE SPACES.
016100         88  MERCADO-US                       VALUE 'US'.
016200         88  MERCADO-HK                       VALUE 'HK'.
016300         88  MERCADO-AS                       VALUE 'AS'.
016400     02  WKS-UMBRAL-ATIPICO        PIC 9(03)V99 VALUE ZEROS.
016500*        VISTA PARTIDA DEL UMBRAL PARA DESPLIEGUE EN BITACORA
016600     02  WKS-UMBRAL-ATIPICO-R REDEFINES WKS-UMBRAL-ATIPICO.
016700         03  WKS-UMBRAL-ENTERO     PIC 9(03).
016800         03  WKS-UMBRAL-CENTESIMO  PIC 9(02).
016900     02  WKS-LONGITUD              PIC 9(02) COMP VALUE ZEROS.
017000     02  WKS-POS-PUNTO             PIC 9(02) COMP VALUE ZEROS.
017100     02  WKS-SUFIJO                PIC X(02) VALUE SPACES.
017200     02  WKS-SIMBOLO-TXT           PIC X(05) VALUE '00000'.
017300     02  WKS-SIMBOLO-NUM REDEFINES WKS-SIMBOLO-TXT
017400                                   PIC 9(05).
017500     02  WKS-POS-INI               PIC S9(02) COMP VALUE ZEROS.
017600     02  WKS-ALFABETICO            PIC X(01) VALUE 'S'.
017700         88  ES-ALFABETICO                    VALUE 'S'.
017800     02  WKS-NUMERICO              PIC X(01) VALUE 'S'.
017900         88  ES-NUMERICO                      VALUE 'S'.
018000
018100******************************************************************
018200*          C O N T A D O R E S    D E    C O R R I D A            *
018300******************************************************************
018400 01  WKS-CONTADORES.
018500     02  WKS-ACEPTADOS             PIC 9(05) COMP VALUE ZEROS.
018600     02  WKS-RECHAZADOS            PIC 9(05) COMP VALUE ZEROS.
018700     02  WKS-LEIDOS-PRBAR          PIC 9(07) COMP VALUE ZEROS.
018800     02  WKS-ESCRITOS-SIGNL        PIC 9(07) COMP VALUE ZEROS.
018900     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9.
019000
019100******************************************************************
019200*   T A B L A   D E   B A R R A S   C R U D A S   (POR SIMBOLO)  *
019300******************************************************************
019400 01  WKS-TABLA-CRUDA.
019500     02  WKS-NUM-CRUDAS            PIC 9(04) COMP VALUE ZEROS.
019600     02  WKS-BARRA-CRUDA OCCURS 1 TO 1000 TIMES
019700                         DEPENDING ON WKS-NUM-CRUDAS.
019800         03  WKC-FECHA             PIC 9(08).
019900         03  WKC-FECHA-R REDEFINES WKC-FECHA.
020000             04  WKC-FEC-ANIO      PIC 9(04).
020100             04  WKC-FEC-MES       PIC 9(02).
020200             04  WKC-FEC-DIA       PIC 9(02).
020300         03  WKC-APERTURA          PIC S9(05)V9(04).
020400         03  WKC-MAXIMO            PIC S9(05)V9(04).
020500         03  WKC-MINIMO            PIC S9(05)V9(04).
020600         03  WKC-CIERRE            PIC S9(05)V9(04).
020700         03  WKC-VOLUMEN           PIC S9(12).
020800
020900******************************************************************
021000*   T A B L A   D E   B A R R A S   U T I L E S  (DEPURADAS)     *
021100******************************************************************
021200 01  WKS-TABLA-UTIL.
021300     02  WKS-NUM-UTILES            PIC 9(04) COMP VALUE ZEROS.
021400     02  WKS-BARRA-UTIL OCCURS 1 TO 1000 TIMES
021500                        DEPENDING ON WKS-NUM-UTILES.
021600         03  WKU-FECHA             PIC 9(08).
021700         03  WKU-APERTURA          PIC S9(05)V9(04).
021800         03  WKU-MAXIMO            PIC S9(05)V9(04).
021900         03  WKU-MINIMO            PIC S9(05)V9(04).
022000         03  WKU-CIERRE            PIC S9(05)V9(04).
022100         03  WKU-VOLUMEN           PIC S9(12).
022200         03  WKU-ATIPICA           PIC X(01) VALUE 'N'.
022300             88  ES-ATIPICA                   VALUE 'S'.
022400         03  WKU-SENAL             PIC S9(01) VALUE ZERO.
022500         03  WKU-FUERZA            PIC 9(01)V9(04) VALUE ZERO.
022600         03  WKU-MA-RAPIDA         PIC S9(07)V9(04) VALUE ZERO.
022700         03  WKU-MA-LENTA          PIC S9(07)V9(04) VALUE ZERO.
022800         03  WKU-RESISTENCIA       PIC S9(05)V9(04) VALUE ZERO.
022900         03  WKU-SOPORTE           PIC S9(05)V9(04) VALUE ZERO.
023000         03  WKU-BB-POSICION       PIC S9(03)V9(04) VALUE ZERO.
023100
023200******************************************************************
023300*   S U B I N D I C E S   Y   C A M P O S   D E   C A L C U L O  *
023400******************************************************************
023500 01  WKS-SUBINDICES.
023600     02  WKS-K                     PIC 9(04) COMP VALUE ZEROS.
023700     02  WKS-N                     PIC 9(04) COMP VALUE ZEROS.
023800     02  WKS-J                     PIC 9(04) COMP VALUE ZEROS.
023900     02  WKS-M                     PIC 9(04) COMP VALUE ZEROS.
024000     02  WKS-INICIO-J              PIC 9(04) COMP VALUE ZEROS.
024100     02  WKS-VENTANA               PIC 9(04) COMP VALUE ZEROS.
024200
024300 01  WKS-MAX-MIN-TEMP.
024400     02  WKS-MAX-TEMP              PIC S9(05)V9(04).
024500     02  WKS-MIN-TEMP              PIC S9(05)V9(04).
024600
024700 01  WKS-CALCULOS-RSI.
024800     02  WKS-DELTA                 PIC S9(06)V9(04) VALUE ZERO.
024900     02  WKS-SUMA-GAN              PIC S9(09)V9(04) VALUE ZERO.
025000     02  WKS-SUMA-PER              PIC S9(09)V9(04) VALUE ZERO.
025100     02  WKS-PROM-GAN              PIC S9(06)V9(06) VALUE ZERO.
025200     02  WKS-PROM-PER              PIC S9(06)V9(06) VALUE ZERO.
025300     02  WKS-RS                    PIC S9(06)V9(06) VALUE ZERO.
025400     02  WKS-RSI                   PIC S9(05)V9(04) VALUE ZERO.
025500
025600 01  WKS-CALCULOS-PROMEDIOS.
025700     02  WKS-SUMA-CIERRE           PIC S9(10)V9(04) VALUE ZERO.
025800     02  WKS-SUMA-PESOS            PIC S9(12)V9(04) VALUE ZERO.
025900     02  WKS-SUMA-PESO-DEN         PIC S9(08) COMP  VALUE ZERO.
026000     02  WKS-MULTIPLICADOR         PIC S9(03)V9(08) VALUE ZERO.
026100     02  WKS-SUMA-VOLUMEN          PIC S9(16) COMP  VALUE ZERO.
026200     02  WKS-VOL-PROM              PIC S9(14)V9(04) VALUE ZERO.
026300     02  WKS-VOL-RATIO             PIC S9(05)V9(04) VALUE ZERO.
026400     02  WKS-VOL-RATIO-CAP         PIC S9(05)V9(04) VALUE ZERO.
026500     02  WKS-GAP                   PIC S9(07)V9(04) VALUE ZERO.
026600     02  WKS-GAP-RATIO             PIC S9(05)V9(04) VALUE ZERO.
026700     02  WKS-FUERZA-CALC           PIC S9(03)V9(04) VALUE ZERO.
026800
026900 01  WKS-CALCULOS-ACCION-PRECIO.
027000     02  WKS-SUMA-DESV             PIC S9(14)V9(04) VALUE ZERO.
027100     02  WKS-DESV-STD              PIC S9(07)V9(04) VALUE ZERO.
027200     02  WKS-DESV-CUAD             PIC S9(14)V9(04) VALUE ZERO.
027300     02  WKS-BANDA-MEDIA           PIC S9(07)V9(04) VALUE ZERO.
027400     02  WKS-BANDA-SUP             PIC S9(07)V9(04) VALUE ZERO.
027500     02  WKS-BANDA-INF             PIC S9(07)V9(04) VALUE ZERO.
027600     02  WKS-ANCHO-BANDA           PIC S9(07)V9(04) VALUE ZERO.
027700     02  WKS-CUERPO                PIC S9(05)V9(04) VALUE ZERO.
027800     02  WKS-SOMBRA                PIC S9(05)V9(04) VALUE ZERO.
027900     02  WKS-CUERPO-BASE           PIC S9(05)V9(04) VALUE ZERO.
028000******************************************************************
028100 PROCEDURE DIVISION.
028200******************************************************************
028300*               S E C C I O N    P R I N C I P A L               *
028400******************************************************************
028500 000-MAIN SECTION.
028600     PERFORM 100-INICIO THRU 100-INICIO-E
028700     PERFORM 300-PROCESA-SIMBOLO
028800        THRU 300-PROCESA-SIMBOLO-E UNTIL FIN-PRBAR
028900     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
029000     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
029100     STOP RUN.
029200 000-MAIN-E. EXIT.
029300
029400******************************************************************
029500*   A P E R T U R A   D E   A R C H I V O S   Y   P A R A M E T R *
029600******************************************************************
029700 100-INICIO SECTION.
029800     OPEN INPUT  PRBAR-FILE CFPRM-FILE
029900     OPEN OUTPUT SIGNL-FILE
030000     IF FS-PRBAR NOT = 0 OR FS-CFPRM NOT = 0 OR FS-SIGNL NOT = 0
030100        DISPLAY '***********************************************'
030200        DISPLAY '*  ERROR AL ABRIR ARCHIVOS DE BTBK01V         *'
030300        DISPLAY '***********************************************'
030400        DISPLAY '* FILE STATUS PRBAR : ' FS-PRBAR
030500        DISPLAY '* FILE STATUS CFPRM : ' FS-CFPRM
030600        DISPLAY '* FILE STATUS SIGNL : ' FS-SIGNL
030700        MOVE 91 TO RETURN-CODE
030800        STOP RUN
030900     END-IF
031000     READ CFPRM-FILE
031100          AT END INITIALIZE REG-CFPRM
031200     END-READ
031300     PERFORM 110-APLICA-DEFECTOS THRU 110-APLICA-DEFECTOS-E
031400     PERFORM 200-LEE-PRBAR THRU 200-LEE-PRBAR-E.
031500 100-INICIO-E. EXIT.
031600
031700*   APLICA VALORES POR DEFECTO A LOS PARAMETROS EN BLANCOS/CEROS
031800 110-APLICA-DEFECTOS SECTION.
031900     IF CFPR-STRATEGY-CODE NOT = 'RSI' AND NOT = 'DMA'
032000                           AND NOT = 'PAC'
032100        MOVE 'DMA' TO CFPR-STRATEGY-CODE
032200     END-IF
032300     IF CFPR-INITIAL-CASH = ZERO
032400        MOVE 1000000 TO CFPR-INITIAL-CASH
032500     END-IF
032600     IF CFPR-MAX-DRAWDOWN-PCT = ZERO
032700        MOVE 10.00 TO CFPR-MAX-DRAWDOWN-PCT
032800     END-IF
032900     IF CFPR-MAX-POSITION-PCT = ZERO
033000        MOVE 95.00 TO CFPR-MAX-POSITION-PCT
033100     END-IF
033200     IF CFPR-RSI-PERIOD = ZERO
033300        MOVE 14 TO CFPR-RSI-PERIOD
033400     END-IF
033500     IF CFPR-RSI-OVERSOLD = ZERO
033600        MOVE 30 TO CFPR-RSI-OVERSOLD
033700     END-IF
033800     IF CFPR-RSI-OVERBOUGHT = ZERO
033900        MOVE 70 TO CFPR-RSI-OVERBOUGHT
034000     END-IF
034100     IF CFPR-FAST-PERIOD = ZERO
034200        MOVE 10 TO CFPR-FAST-PERIOD
034300     END-IF
034400     IF CFPR-SLOW-PERIOD = ZERO
034500        MOVE 30 TO CFPR-SLOW-PERIOD
034600     END-IF
034700     IF CFPR-MA-TYPE NOT = 'SMA' AND NOT = 'EMA' AND NOT = 'WMA'
034800        MOVE 'SMA' TO CFPR-MA-TYPE
034900     END-IF
035000     IF CFPR-LOOKBACK-PERIOD = ZERO
035100        MOVE 20 TO CFPR-LOOKBACK-PERIOD
035200     END-IF
035300     IF CFPR-BREAKOUT-THR-PCT = ZERO
035400        MOVE 2.00 TO CFPR-BREAKOUT-THR-PCT
035500     END-IF.
035600 110-APLICA-DEFECTOS-E. EXIT.
035700
035800*   LEE EL SIGUIENTE REGISTRO DE BARRAS DE PRECIO
035900 200-LEE-PRBAR SECTION.
036000     READ PRBAR-FILE
036100          AT END MOVE 'S' TO WKS-FIN-PRBAR
036200          NOT AT END ADD 1 TO WKS-LEIDOS-PRBAR
036300     END-READ.
036400 200-LEE-PRBAR-E. EXIT.
036500
036600******************************************************************
036700*   P R O C E S A   U N   G R U P O   D E   U N   S I M B O L O  *
036800******************************************************************
036900 300-PROCESA-SIMBOLO SECTION.
037000     MOVE PRBR-SIMBOLO   TO WKS-SIMBOLO-ACTUAL
037100     MOVE ZEROS          TO WKS-NUM-CRUDAS WKS-NUM-UTILES
037200     PERFORM 900-DETECTA-MERCADO THRU 900-DETECTA-MERCADO-E
037300     PERFORM 700-CARGA-BARRAS THRU 700-CARGA-BARRAS-E
037400     PERFORM 200-LEE-PRBAR THRU 200-LEE-PRBAR-E
037500     PERFORM 320-ACUMULA-GRUPO THRU 320-ACUMULA-GRUPO-E
037600        UNTIL FIN-PRBAR OR PRBR-SIMBOLO NOT = WKS-SIMBOLO-ACTUAL
037700     PERFORM 400-DEPURA-Y-GENERA THRU 400-DEPURA-Y-GENERA-E.
037800 300-PROCESA-SIMBOLO-E. EXIT.
037900
038000 320-ACUMULA-GRUPO SECTION.
038100     PERFORM 700-CARGA-BARRAS THRU 700-CARGA-BARRAS-E
038200     PERFORM 200-LEE-PRBAR THRU 200-LEE-PRBAR-E.
038300 320-ACUMULA-GRUPO-E. EXIT.
038400
038500*   AGREGA LA BARRA LEIDA A LA TABLA CRUDA DEL SIMBOLO EN CURSO
038600 700-CARGA-BARRAS SECTION.
038700     IF WKS-NUM-CRUDAS < 1000
038800        ADD 1 TO WKS-NUM-CRUDAS
038900        MOVE WKS-NUM-CRUDAS      TO WKS-K
039000        MOVE PRBR-FECHA-OPERA    TO WKC-FECHA    (WKS-K)
039100        MOVE PRBR-APERTURA       TO WKC-APERTURA (WKS-K)
039200        MOVE PRBR-MAXIMO         TO WKC-MAXIMO   (WKS-K)
039300        MOVE PRBR-MINIMO         TO WKC-MINIMO   (WKS-K)
039400        MOVE PRBR-CIERRE         TO WKC-CIERRE   (WKS-K)
039500        MOVE PRBR-VOLUMEN-S      TO WKC-VOLUMEN  (WKS-K)
039600     ELSE
039700        DISPLAY '>>> BARRAS DE ' WKS-SIMBOLO-ACTUAL
039800                ' EXCEDEN EL TOPE DE 1000, SE IGNORA EL RESTO'
039900     END-IF.
040000 700-CARGA-BARRAS-E. EXIT.
040100
040200******************************************************************
040300*   D E P U R A C I O N   Y   G E N E R A C I O N   ( U 2 / U 4 -*
040400*   U 7 )                                                         *
040500******************************************************************
040600 400-DEPURA-Y-GENERA SECTION.
040700     PERFORM 710-DEPURA-BARRAS THRU 710-DEPURA-BARRAS-E
040800        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-NUM-CRUDAS
040900     PERFORM 720-MARCA-ATIPICOS THRU 720-MARCA-ATIPICOS-E
041000        VARYING WKS-N FROM 2 BY 1 UNTIL WKS-N > WKS-NUM-UTILES
041100     PERFORM 730-ACEPTA-O-RECHAZA THRU 730-ACEPTA-O-RECHAZA-E
041200     IF SIMBOLO-ACEPTADO
041300        PERFORM 740-GENERA-SENALES THRU 740-GENERA-SENALES-E
041400        PERFORM 790-POSTPROCESA-SENAL THRU 790-POSTPROCESA-SENAL-E
041500     END-IF.
041600 400-DEPURA-Y-GENERA-E. EXIT.
041700
041800*   U2 - INTERCAMBIA ALTO/BAJO, DESCARTA PRECIOS NO POSITIVOS Y
041900*        PONE EN CERO EL VOLUMEN NEGATIVO
042000 710-DEPURA-BARRAS SECTION.
042100     MOVE WKC-MAXIMO (WKS-K) TO WKS-MAX-TEMP
042200     MOVE WKC-MINIMO (WKS-K) TO WKS-MIN-TEMP
042300     IF WKS-MAX-TEMP < WKS-MIN-TEMP
042400        MOVE WKS-MAX-TEMP TO WKC-MINIMO (WKS-K)
042500        MOVE WKS-MIN-TEMP TO WKC-MAXIMO (WKS-K)
042600     END-IF
042700     IF WKC-APERTURA (WKS-K) > ZERO
042800        AND WKC-MAXIMO  (WKS-K) > ZERO
042900        AND WKC-MINIMO  (WKS-K) > ZERO
043000        AND WKC-CIERRE  (WKS-K) > ZERO
043100        IF WKC-VOLUMEN (WKS-K) < ZERO
043200           MOVE ZERO TO WKC-VOLUMEN (WKS-K)
043300        END-IF
043400        ADD 1 TO WKS-NUM-UTILES
043500        MOVE WKS-NUM-UTILES        TO WKS-N
043600        MOVE WKC-FECHA    (WKS-K)  TO WKU-FECHA    (WKS-N)
043700        MOVE WKC-APERTURA (WKS-K)  TO WKU-APERTURA (WKS-N)
043800        MOVE WKC-MAXIMO   (WKS-K)  TO WKU-MAXIMO   (WKS-N)
043900        MOVE WKC-MINIMO   (WKS-K)  TO WKU-MINIMO   (WKS-N)
044000        MOVE WKC-CIERRE   (WKS-K)  TO WKU-CIERRE   (WKS-N)
044100        MOVE WKC-VOLUMEN  (WKS-K)  TO WKU-VOLUMEN  (WKS-N)
044200        MOVE 'N'                   TO WKU-ATIPICA  (WKS-N)
044300        MOVE ZERO                  TO WKU-SENAL    (WKS-N)
044400        MOVE ZERO                  TO WKU-FUERZA   (WKS-N)
044500     END-IF.
044600 710-DEPURA-BARRAS-E. EXIT.
044700
044800*   U2 - MARCA (NO DESCARTA) VARIACIONES ATIPICAS DIA A DIA
044900 720-MARCA-ATIPICOS SECTION.
045000     COMPUTE WKS-DELTA = WKU-CIERRE (WKS-N) -
045100                          WKU-CIERRE (WKS-N - 1)
045200     IF WKS-DELTA < ZERO
045300        COMPUTE WKS-DELTA = WKS-DELTA * -1
045400     END-IF
045500     IF WKU-CIERRE (WKS-N - 1) NOT = ZERO
045600        COMPUTE WKS-GAP-RATIO ROUNDED =
045700                (WKS-DELTA / WKU-CIERRE (WKS-N - 1)) * 100
045800        IF WKS-GAP-RATIO > WKS-UMBRAL-ATIPICO
045900           MOVE 'S' TO WKU-ATIPICA (WKS-N)
046000        END-IF
046100     END-IF.
046200 720-MARCA-ATIPICOS-E. EXIT.
046300
046400*   U2 - PRUEBA DE MINIMO DE BARRAS PARA ACEPTAR EL SIMBOLO
046500 730-ACEPTA-O-RECHAZA SECTION.
046600     IF WKS-NUM-UTILES >= 20
046700        MOVE 'S' TO WKS-ACEPTADA
046800        ADD 1 TO WKS-ACEPTADOS
046900     ELSE
047000        MOVE 'N' TO WKS-ACEPTADA
047100        ADD 1 TO WKS-RECHAZADOS
047200        DISPLAY '>>> RECHAZADO ' WKS-SIMBOLO-ACTUAL
047300                ' - SOLO ' WKS-NUM-UTILES ' BARRAS UTILES'
047400     END-IF.
047500 730-ACEPTA-O-RECHAZA-E. EXIT.
047600
047700*   DESPACHA A LA ESTRATEGIA CONFIGURADA
047800 740-GENERA-SENALES SECTION.
047900     EVALUATE CFPR-STRATEGY-CODE
048000        WHEN 'RSI'
048100             PERFORM 750-ESTRATEGIA-RSI THRU 750-ESTRATEGIA-RSI-E
048200        WHEN 'PAC'
048300             PERFORM 770-ESTRATEGIA-ACCION-PRECIO
048400                THRU 770-ESTRATEGIA-ACCION-PRECIO-E
048500        WHEN OTHER
048600             PERFORM 760-ESTRATEGIA-PROMEDIOS
048700                THRU 760-ESTRATEGIA-PROMEDIOS-E
048800     END-EVALUATE.
048900 740-GENERA-SENALES-E. EXIT.
049000
049100******************************************************************
049200*   U 4  -  E S T R A T E G I A   R S I                          *
049300******************************************************************
049400 750-ESTRATEGIA-RSI SECTION.
049500     PERFORM 751-CALCULA-RSI-BARRA THRU 751-CALCULA-RSI-BARRA-E
049600        VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > WKS-NUM-UTILES.
049700 750-ESTRATEGIA-RSI-E. EXIT.
049800
049900 751-CALCULA-RSI-BARRA SECTION.
050000     IF WKS-N > CFPR-RSI-PERIOD
050100        MOVE ZERO TO WKS-SUMA-GAN WKS-SUMA-PER
050200        COMPUTE WKS-INICIO-J = WKS-N - CFPR-RSI-PERIOD + 1
050300        PERFORM 752-ACUMULA-GAN-PER THRU 752-ACUMULA-GAN-PER-E
050400           VARYING WKS-J FROM WKS-INICIO-J BY 1 UNTIL WKS-J > WKS-N
050500        COMPUTE WKS-PROM-GAN = WKS-SUMA-GAN / CFPR-RSI-PERIOD
050600        COMPUTE WKS-PROM-PER = WKS-SUMA-PER / CFPR-RSI-PERIOD
050700        IF WKS-PROM-PER = ZERO
050800           MOVE 100 TO WKS-RSI
050900        ELSE
051000           COMPUTE WKS-RS  = WKS-PROM-GAN / WKS-PROM-PER
051100           COMPUTE WKS-RSI = 100 - (100 / (1 + WKS-RS))
051200        END-IF
051300        IF WKS-RSI < CFPR-RSI-OVERSOLD
051400           MOVE 1 TO WKU-SENAL (WKS-N)
051500           COMPUTE WKU-FUERZA (WKS-N) ROUNDED =
051600              (CFPR-RSI-OVERSOLD - WKS-RSI) / CFPR-RSI-OVERSOLD
051700        ELSE
051800           IF WKS-RSI > CFPR-RSI-OVERBOUGHT
051900              MOVE -1 TO WKU-SENAL (WKS-N)
052000              COMPUTE WKU-FUERZA (WKS-N) ROUNDED =
052100                 (WKS-RSI - CFPR-RSI-OVERBOUGHT) /
052200                 (100 - CFPR-RSI-OVERBOUGHT)
052300           END-IF
052400        END-IF
052500     END-IF.
052600 751-CALCULA-RSI-BARRA-E. EXIT.
052700
052800 752-ACUMULA-GAN-PER SECTION.
052900     COMPUTE WKS-DELTA = WKU-CIERRE (WKS-J) -
053000                          WKU-CIERRE (WKS-J - 1)
053100     IF WKS-DELTA > ZERO
053200        ADD WKS-DELTA TO WKS-SUMA-GAN
053300     ELSE
053400        SUBTRACT WKS-DELTA FROM WKS-SUMA-PER
053500     END-IF.
053600 752-ACUMULA-GAN-PER-E. EXIT.
053700
053800******************************************************************
053900*   U 5  -  E S T R A T E G I A   D E   P R O M E D I O S        *
054000******************************************************************
054100 760-ESTRATEGIA-PROMEDIOS SECTION.
054200     PERFORM 761-CALCULA-MEDIAS-BARRA
054300        THRU 761-CALCULA-MEDIAS-BARRA-E
054400        VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > WKS-NUM-UTILES
054500     PERFORM 762-EVALUA-CRUCE-BARRA THRU 762-EVALUA-CRUCE-BARRA-E
054600        VARYING WKS-N FROM 2 BY 1 UNTIL WKS-N > WKS-NUM-UTILES.
054700 760-ESTRATEGIA-PROMEDIOS-E. EXIT.
054800
054900*   CALCULA LA MEDIA RAPIDA Y LENTA DE LA BARRA WKS-N SEGUN EL
055000*   TIPO CONFIGURADO EN CFPR-MA-TYPE
055100 761-CALCULA-MEDIAS-BARRA SECTION.
055200*        LA EMA SE ACUMULA BARRA A BARRA DESDE WKS-N = 1 (VER
055300*        766), IGUAL QUE LA LENTA; SMA/WMA SI RESPETAN SU PROPIA
055400*        VENTANA PORQUE NO ARRASTRAN VALOR DE LA BARRA ANTERIOR.
055500     IF WKS-N >= CFPR-FAST-PERIOD
055600        MOVE CFPR-FAST-PERIOD TO WKS-VENTANA
055700        EVALUATE CFPR-MA-TYPE
055800           WHEN 'EMA' CONTINUE
055900           WHEN 'WMA' PERFORM 767-CALCULA-WMA
056000              THRU 767-CALCULA-WMA-E
056100                      MOVE WKS-RS TO WKU-MA-RAPIDA (WKS-N)
056200           WHEN OTHER PERFORM 765-CALCULA-SMA
056300              THRU 765-CALCULA-SMA-E
056400                      MOVE WKS-RS TO WKU-MA-RAPIDA (WKS-N)
056500        END-EVALUATE
056600     END-IF
056700     IF WKS-N >= CFPR-SLOW-PERIOD
056800        MOVE CFPR-SLOW-PERIOD TO WKS-VENTANA
056900        EVALUATE CFPR-MA-TYPE
057000           WHEN 'EMA' CONTINUE
057100           WHEN 'WMA' PERFORM 767-CALCULA-WMA
057200              THRU 767-CALCULA-WMA-E
057300                      MOVE WKS-RS TO WKU-MA-LENTA (WKS-N)
057400           WHEN OTHER PERFORM 765-CALCULA-SMA
057500              THRU 765-CALCULA-SMA-E
057600                      MOVE WKS-RS TO WKU-MA-LENTA (WKS-N)
057700        END-EVALUATE
057800     END-IF
057900     IF CFPR-MA-TYPE = 'EMA'
058000        PERFORM 766-CALCULA-EMA-RAPIDA
058100           THRU 766-CALCULA-EMA-RAPIDA-E
058200        PERFORM 766-CALCULA-EMA-LENTA THRU 766-CALCULA-EMA-LENTA-E
058300     END-IF.
058400 761-CALCULA-MEDIAS-BARRA-E. EXIT.
058500
058600*   SMA(P) = MEDIA SIMPLE DE LOS ULTIMOS P CIERRES, RESULTADO EN
058700*   WKS-RS (REUTILIZADO COMO ACUMULADOR DE RESULTADO GENERICO)
058800 765-CALCULA-SMA SECTION.
058900     MOVE ZERO TO WKS-SUMA-CIERRE
059000     COMPUTE WKS-INICIO-J = WKS-N - WKS-VENTANA + 1
059100     PERFORM 765-A-SUMA-CIERRE THRU 765-A-SUMA-CIERRE-E
059200        VARYING WKS-J FROM WKS-INICIO-J BY 1 UNTIL WKS-J > WKS-N
059300     COMPUTE WKS-RS = WKS-SUMA-CIERRE / WKS-VENTANA.
059400 765-CALCULA-SMA-E. EXIT.
059500
059600 765-A-SUMA-CIERRE SECTION.
059700     ADD WKU-CIERRE (WKS-J) TO WKS-SUMA-CIERRE.
059800 765-A-SUMA-CIERRE-E. EXIT.
059900
060000*   EMA CON MULTIPLICADOR 2/(P+1), SEMBRADA CON EL PRIMER CIERRE.
060100*   SE CALCULA HACIA ADELANTE, POR LO QUE SE OBTIENE SOLO EN EL
060200*   MISMO PASE SECUENCIAL DE 761, NUNCA RETROACTIVAMENTE.
060300 766-CALCULA-EMA-RAPIDA SECTION.
060400     IF WKS-N = 1
060500        MOVE WKU-CIERRE (WKS-N) TO WKU-MA-RAPIDA (WKS-N)
060600     ELSE
060700        COMPUTE WKS-MULTIPLICADOR = 2 / (CFPR-FAST-PERIOD + 1)
060800        COMPUTE WKU-MA-RAPIDA (WKS-N) ROUNDED =
060900                WKU-MA-RAPIDA (WKS-N - 1) +
061000                WKS-MULTIPLICADOR *
061100                (WKU-CIERRE (WKS-N) - WKU-MA-RAPIDA (WKS-N - 1))
061200     END-IF.
061300 766-CALCULA-EMA-RAPIDA-E. EXIT.
061400
061500 766-CALCULA-EMA-LENTA SECTION.
061600     IF WKS-N = 1
061700        MOVE WKU-CIERRE (WKS-N) TO WKU-MA-LENTA (WKS-N)
061800     ELSE
061900        COMPUTE WKS-MULTIPLICADOR = 2 / (CFPR-SLOW-PERIOD + 1)
062000        COMPUTE WKU-MA-LENTA (WKS-N) ROUNDED =
062100                WKU-MA-LENTA (WKS-N - 1) +
062200                WKS-MULTIPLICADOR *
062300                (WKU-CIERRE (WKS-N) - WKU-MA-LENTA (WKS-N - 1))
062400     END-IF.
062500 766-CALCULA-EMA-LENTA-E. EXIT.
062600
062700*   WMA(P) = SUMA(CIERRE-I * PESO-I) / SUMA(PESOS), PESOS 1..P DEL
062800*   MAS ANTIGUO AL MAS RECIENTE.  RESULTADO EN WKS-RS.
062900 767-CALCULA-WMA SECTION.
063000     MOVE ZERO TO WKS-SUMA-PESOS WKS-SUMA-PESO-DEN WKS-M
063100     COMPUTE WKS-INICIO-J = WKS-N - WKS-VENTANA + 1
063200     PERFORM 767-A-SUMA-PESADA THRU 767-A-SUMA-PESADA-E
063300        VARYING WKS-J FROM WKS-INICIO-J BY 1 UNTIL WKS-J > WKS-N
063400     COMPUTE WKS-RS = WKS-SUMA-PESOS / WKS-SUMA-PESO-DEN.
063500 767-CALCULA-WMA-E. EXIT.
063600
063700 767-A-SUMA-PESADA SECTION.
063800     ADD 1 TO WKS-M
063900     COMPUTE WKS-SUMA-PESOS = WKS-SUMA-PESOS +
064000             (WKU-CIERRE (WKS-J) * WKS-M)
064100     ADD WKS-M TO WKS-SUMA-PESO-DEN.
064200 767-A-SUMA-PESADA-E. EXIT.
064300
064400*   PRUEBA DE CRUCE DORADO/MORTAL Y CALCULO DE FUERZA
064500 762-EVALUA-CRUCE-BARRA SECTION.
064600     IF WKS-N >= CFPR-SLOW-PERIOD
064700        PERFORM 768-VOLUMEN-PROMEDIO-20
064800           THRU 768-VOLUMEN-PROMEDIO-20-E
064900        IF WKU-MA-RAPIDA (WKS-N) > WKU-MA-LENTA (WKS-N) AND
065000           WKU-MA-RAPIDA (WKS-N - 1) <= WKU-MA-LENTA (WKS-N - 1)
065100           MOVE 1 TO WKU-SENAL (WKS-N)
065200           PERFORM 763-CALCULA-FUERZA-CRUCE
065300              THRU 763-CALCULA-FUERZA-CRUCE-E
065400        ELSE
065500           IF WKU-MA-RAPIDA (WKS-N) < WKU-MA-LENTA (WKS-N) AND
065600              WKU-MA-RAPIDA (WKS-N - 1) >= WKU-MA-LENTA (WKS-N - 1)
065700              MOVE -1 TO WKU-SENAL (WKS-N)
065800              PERFORM 763-CALCULA-FUERZA-CRUCE
065900                 THRU 763-CALCULA-FUERZA-CRUCE-E
066000           END-IF
066100        END-IF
066200     END-IF.
066300 762-EVALUA-CRUCE-BARRA-E. EXIT.
066400
066500*   FUERZA = MIN(1, |RAPIDA-LENTA|/LENTA * 0.7 +
066600*                    MIN(RATIO-VOLUMEN,2) * 0.3)
066700 763-CALCULA-FUERZA-CRUCE SECTION.
066800     COMPUTE WKS-GAP = WKU-MA-RAPIDA (WKS-N) - WKU-MA-LENTA (WKS-N)
066900     IF WKS-GAP < ZERO
067000        COMPUTE WKS-GAP = WKS-GAP * -1
067100     END-IF
067200     IF WKU-MA-LENTA (WKS-N) NOT = ZERO
067300        COMPUTE WKS-GAP-RATIO = WKS-GAP / WKU-MA-LENTA (WKS-N)
067400     ELSE
067500        MOVE ZERO TO WKS-GAP-RATIO
067600     END-IF
067700     MOVE WKS-VOL-RATIO TO WKS-VOL-RATIO-CAP
067800     IF WKS-VOL-RATIO-CAP > 2
067900        MOVE 2 TO WKS-VOL-RATIO-CAP
068000     END-IF
068100     COMPUTE WKS-FUERZA-CALC ROUNDED =
068200             (WKS-GAP-RATIO * 0.7) + (WKS-VOL-RATIO-CAP * 0.3)
068300     IF WKS-FUERZA-CALC > 1
068400        MOVE 1 TO WKS-FUERZA-CALC
068500     END-IF
068600     IF WKS-FUERZA-CALC < ZERO
068700        MOVE ZERO TO WKS-FUERZA-CALC
068800     END-IF
068900     MOVE WKS-FUERZA-CALC TO WKU-FUERZA (WKS-N).
069000 763-CALCULA-FUERZA-CRUCE-E. EXIT.
069100
069200*   VOL-RATIO(T) = VOLUMEN(T) / MEDIA DE VOLUMEN DE 20 BARRAS
069300 768-VOLUMEN-PROMEDIO-20 SECTION.
069400     MOVE ZERO TO WKS-SUMA-VOLUMEN
069500     MOVE 20 TO WKS-VENTANA
069600     IF WKS-N < 20
069700        MOVE WKS-N TO WKS-VENTANA
069800     END-IF
069900     COMPUTE WKS-INICIO-J = WKS-N - WKS-VENTANA + 1
070000     PERFORM 768-A-SUMA-VOLUMEN THRU 768-A-SUMA-VOLUMEN-E
070100        VARYING WKS-J FROM WKS-INICIO-J BY 1 UNTIL WKS-J > WKS-N
070200     COMPUTE WKS-VOL-PROM = WKS-SUMA-VOLUMEN / WKS-VENTANA
070300     IF WKS-VOL-PROM = ZERO
070400        MOVE ZERO TO WKS-VOL-RATIO
070500     ELSE
070600        COMPUTE WKS-VOL-RATIO ROUNDED =
070700                WKU-VOLUMEN (WKS-N) / WKS-VOL-PROM
070800     END-IF.
070900 768-VOLUMEN-PROMEDIO-20-E. EXIT.
071000
071100 768-A-SUMA-VOLUMEN SECTION.
071200     ADD WKU-VOLUMEN (WKS-J) TO WKS-SUMA-VOLUMEN.
071300 768-A-SUMA-VOLUMEN-E. EXIT.
071400
071500******************************************************************
071600*   U 6  -  E S T R A T E G I A   D E   A C C I O N   D E        *
071700*           P R E C I O                                          *
071800******************************************************************
071900 770-ESTRATEGIA-ACCION-PRECIO SECTION.
072000     PERFORM 772-SOPORTE-RESISTENCIA THRU 772-SOPORTE-RESISTENCIA-E
072100        VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > WKS-NUM-UTILES
072200     PERFORM 774-BANDAS-BOLLINGER THRU 774-BANDAS-BOLLINGER-E
072300        VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > WKS-NUM-UTILES
072400     PERFORM 776-EVALUA-BARRA-PRECIO THRU 776-EVALUA-BARRA-PRECIO-E
072500        VARYING WKS-N FROM 2 BY 1 UNTIL WKS-N > WKS-NUM-UTILES.
072600 770-ESTRATEGIA-ACCION-PRECIO-E. EXIT.
072700
072800*   RESISTENCIA = MAXIMO DE LOS ULTIMOS LOOKBACK-PERIOD MAXIMOS
072900*   SOPORTE     = MINIMO DE LOS ULTIMOS LOOKBACK-PERIOD MINIMOS
073000 772-SOPORTE-RESISTENCIA SECTION.
073100     IF WKS-N >= CFPR-LOOKBACK-PERIOD
073200        MOVE WKU-MAXIMO (WKS-N) TO WKU-RESISTENCIA (WKS-N)
073300        MOVE WKU-MINIMO (WKS-N) TO WKU-SOPORTE     (WKS-N)
073400        COMPUTE WKS-INICIO-J = WKS-N - CFPR-LOOKBACK-PERIOD + 1
073500        PERFORM 773-COMPARA-SOP-RES THRU 773-COMPARA-SOP-RES-E
073600           VARYING WKS-J FROM WKS-INICIO-J BY 1
073700              UNTIL WKS-J > WKS-N
073800     END-IF.
073900 772-SOPORTE-RESISTENCIA-E. EXIT.
074000
074100 773-COMPARA-SOP-RES SECTION.
074200     IF WKU-MAXIMO (WKS-J) > WKU-RESISTENCIA (WKS-N)
074300        MOVE WKU-MAXIMO (WKS-J) TO WKU-RESISTENCIA (WKS-N)
074400     END-IF
074500     IF WKU-MINIMO (WKS-J) < WKU-SOPORTE (WKS-N)
074600        MOVE WKU-MINIMO (WKS-J) TO WKU-SOPORTE (WKS-N)
074700     END-IF.
074800 773-COMPARA-SOP-RES-E. EXIT.
074900
075000*   BANDAS DE BOLLINGER: MEDIA = SMA(20), DESVIACION MUESTRAL DE
075100*   20 CIERRES, SUPERIOR = MEDIA+2*DESV, INFERIOR = MEDIA-2*DESV
075200 774-BANDAS-BOLLINGER SECTION.
075300     IF WKS-N >= CFPR-LOOKBACK-PERIOD
075400        MOVE CFPR-LOOKBACK-PERIOD TO WKS-VENTANA
075500        PERFORM 765-CALCULA-SMA THRU 765-CALCULA-SMA-E
075600        MOVE WKS-RS TO WKS-BANDA-MEDIA
075700        MOVE ZERO TO WKS-SUMA-DESV
075800        COMPUTE WKS-INICIO-J = WKS-N - CFPR-LOOKBACK-PERIOD + 1
075900        PERFORM 775-ACUMULA-DESVIACION
076000           THRU 775-ACUMULA-DESVIACION-E
076100           VARYING WKS-J FROM WKS-INICIO-J BY 1
076200              UNTIL WKS-J > WKS-N
076300        COMPUTE WKS-DESV-STD = WKS-SUMA-DESV / CFPR-LOOKBACK-PERIOD
076400        PERFORM 774-A-RAIZ-CUADRADA THRU 774-A-RAIZ-CUADRADA-E
076500        COMPUTE WKS-BANDA-SUP =
076600                WKS-BANDA-MEDIA + (2 * WKS-DESV-STD)
076700        COMPUTE WKS-BANDA-INF =
076800                WKS-BANDA-MEDIA - (2 * WKS-DESV-STD)
076900        COMPUTE WKS-ANCHO-BANDA = WKS-BANDA-SUP - WKS-BANDA-INF
077000        IF WKS-ANCHO-BANDA = ZERO
077100           MOVE .5 TO WKU-BB-POSICION (WKS-N)
077200        ELSE
077300           COMPUTE WKU-BB-POSICION (WKS-N) ROUNDED =
077400              (WKU-CIERRE (WKS-N) - WKS-BANDA-INF) /
077500              WKS-ANCHO-BANDA
077600        END-IF
077700     END-IF.
077800 774-BANDAS-BOLLINGER-E. EXIT.
077900
078000 775-ACUMULA-DESVIACION SECTION.
078100     COMPUTE WKS-DESV-CUAD =
078200        (WKU-CIERRE (WKS-J) - WKS-BANDA-MEDIA) *
078300        (WKU-CIERRE (WKS-J) - WKS-BANDA-MEDIA)
078400     ADD WKS-DESV-CUAD TO WKS-SUMA-DESV.
078500 775-ACUMULA-DESVIACION-E. EXIT.
078600
078700*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (NO SE USA
078800*   FUNCTION SQRT, SE MANTIENE EL PROCEDIMIENTO PROPIO DEL SHOP)
078900 774-A-RAIZ-CUADRADA SECTION.
079000     IF WKS-DESV-STD > ZERO
079100        MOVE WKS-DESV-STD TO WKS-BANDA-INF
079200        PERFORM 774-B-ITERA-RAIZ THRU 774-B-ITERA-RAIZ-E 8 TIMES
079300        MOVE WKS-BANDA-INF TO WKS-DESV-STD
079400     ELSE
079500        MOVE ZERO TO WKS-DESV-STD
079600     END-IF.
079700 774-A-RAIZ-CUADRADA-E. EXIT.
079800
079900 774-B-ITERA-RAIZ SECTION.
080000     COMPUTE WKS-BANDA-INF ROUNDED =
080100        (WKS-BANDA-INF + (WKS-DESV-CUAD / WKS-BANDA-INF)) / 2.
080200 774-B-ITERA-RAIZ-E. EXIT.
080300
080400*   PRIORIDAD: RUPTURA, LUEGO REBOTE/RECHAZO, LUEGO PATRON DE VELA
080500 776-EVALUA-BARRA-PRECIO SECTION.
080600*        SE ESPERA UNA BARRA MAS ALLA DE LOOKBACK-PERIOD PORQUE
080700*        777-RUPTURA COMPARA CONTRA SOPORTE/RESISTENCIA DE LA
080800*        BARRA ANTERIOR (WKS-N - 1), Y ESA BARRA SOLO QUEDA
080900*        CALCULADA EN 772 A PARTIR DE LOOKBACK-PERIOD.
081000*        768 ALIMENTA WKS-VOL-PROM (MEDIA DE VOLUMEN DE 20
081100*        BARRAS) PORQUE ESTA RUTA NO PASA POR 762 CUANDO LA
081200*        ESTRATEGIA ACTIVA ES 'PAC' Y 777-RUPTURA NECESITA EL
081300*        DATO YA CALCULADO (TICKET 241187-40).
081400     IF WKS-N > CFPR-LOOKBACK-PERIOD
081500        PERFORM 768-VOLUMEN-PROMEDIO-20
081600           THRU 768-VOLUMEN-PROMEDIO-20-E
081700        PERFORM 777-RUPTURA THRU 777-RUPTURA-E
081800        IF WKU-SENAL (WKS-N) = ZERO
081900           PERFORM 778-REBOTE-RECHAZO THRU 778-REBOTE-RECHAZO-E
082000        END-IF
082100        IF WKU-SENAL (WKS-N) = ZERO
082200           PERFORM 780-PATRON-VELA THRU 780-PATRON-VELA-E
082300        END-IF
082400     END-IF.
082500 776-EVALUA-BARRA-PRECIO-E. EXIT.
082600
082700*   RUPTURA ALCISTA/BAJISTA CONFIRMADA POR VOLUMEN
082800 777-RUPTURA SECTION.
082900     IF WKU-CIERRE (WKS-N) > WKU-RESISTENCIA (WKS-N)     AND
083000        WKU-CIERRE (WKS-N - 1) <= WKU-RESISTENCIA (WKS-N - 1) AND
083100        WKU-VOLUMEN (WKS-N) > (1.5 * WKS-VOL-PROM)
083200        MOVE 1 TO WKU-SENAL (WKS-N)
083300        COMPUTE WKS-GAP-RATIO ROUNDED =
083400           ((WKU-CIERRE (WKS-N) - WKU-RESISTENCIA (WKS-N)) /
083500            WKU-RESISTENCIA (WKS-N)) /
083600            (CFPR-BREAKOUT-THR-PCT / 100)
083700        PERFORM 777-Z-TOPA-FUERZA THRU 777-Z-TOPA-FUERZA-E
083800     ELSE
083900        IF WKU-CIERRE (WKS-N) < WKU-SOPORTE (WKS-N)         AND
084000           WKU-CIERRE (WKS-N - 1) >= WKU-SOPORTE (WKS-N - 1) AND
084100           WKU-VOLUMEN (WKS-N) > (1.5 * WKS-VOL-PROM)
084200           MOVE -1 TO WKU-SENAL (WKS-N)
084300           COMPUTE WKS-GAP-RATIO ROUNDED =
084400              ((WKU-SOPORTE (WKS-N) - WKU-CIERRE (WKS-N)) /
084500               WKU-SOPORTE (WKS-N)) / (CFPR-BREAKOUT-THR-PCT / 100)
084600           PERFORM 777-Z-TOPA-FUERZA THRU 777-Z-TOPA-FUERZA-E
084700        END-IF
084800     END-IF.
084900 777-RUPTURA-E. EXIT.
085000
085100 777-Z-TOPA-FUERZA SECTION.
085200     IF WKS-GAP-RATIO > 1
085300        MOVE 1 TO WKS-GAP-RATIO
085400     END-IF
085500     MOVE WKS-GAP-RATIO TO WKU-FUERZA (WKS-N).
085600 777-Z-TOPA-FUERZA-E. EXIT.
085700
085800*   REBOTE EN SOPORTE / RECHAZO EN RESISTENCIA, FUERZA FIJA 0.5
085900 778-REBOTE-RECHAZO SECTION.
086000     IF WKU-CIERRE (WKS-N) <= (WKU-SOPORTE (WKS-N) * 1.02) AND
086100        WKU-CIERRE (WKS-N) > WKU-CIERRE (WKS-N - 1)        AND
086200        WKU-BB-POSICION (WKS-N) < .2
086300        MOVE 1 TO WKU-SENAL (WKS-N)
086400        MOVE .5 TO WKU-FUERZA (WKS-N)
086500     ELSE
086600        IF WKU-CIERRE (WKS-N) >= (WKU-RESISTENCIA (WKS-N) * .98)
086700           AND WKU-CIERRE (WKS-N) < WKU-CIERRE (WKS-N - 1)
086800           AND WKU-BB-POSICION (WKS-N) > .8
086900           MOVE -1 TO WKU-SENAL (WKS-N)
087000           MOVE .5 TO WKU-FUERZA (WKS-N)
087100        END-IF
087200     END-IF.
087300 778-REBOTE-RECHAZO-E. EXIT.
087400
087500*   MARTILLO (ALCISTA) / ESTRELLA FUGAZ (BAJISTA), FUERZA FIJA 0.6
087600 780-PATRON-VELA SECTION.
087700     COMPUTE WKS-CUERPO = WKU-CIERRE (WKS-N) - WKU-APERTURA (WKS-N)
087800     IF WKS-CUERPO < ZERO
087900        COMPUTE WKS-CUERPO = WKS-CUERPO * -1
088000     END-IF
088100     IF WKU-APERTURA (WKS-N) < WKU-CIERRE (WKS-N)
088200        MOVE WKU-APERTURA (WKS-N) TO WKS-CUERPO-BASE
088300     ELSE
088400        MOVE WKU-CIERRE (WKS-N) TO WKS-CUERPO-BASE
088500     END-IF
088600     IF WKU-CIERRE (WKS-N) > WKU-APERTURA (WKS-N)
088700        COMPUTE WKS-SOMBRA = WKS-CUERPO-BASE - WKU-MINIMO (WKS-N)
088800        IF WKS-SOMBRA >= (2 * WKS-CUERPO) AND
088900           WKU-BB-POSICION (WKS-N) < .3
089000           MOVE 1 TO WKU-SENAL (WKS-N)
089100           MOVE .6 TO WKU-FUERZA (WKS-N)
089200        END-IF
089300     ELSE
089400        IF WKU-CIERRE (WKS-N) < WKU-APERTURA (WKS-N)
089500           COMPUTE WKS-SOMBRA =
089600                   WKU-MAXIMO (WKS-N) - WKS-CUERPO-BASE
089700           IF WKS-SOMBRA >= (2 * WKS-CUERPO) AND
089800              WKU-BB-POSICION (WKS-N) > .7
089900              MOVE -1 TO WKU-SENAL (WKS-N)
090000              MOVE .6 TO WKU-FUERZA (WKS-N)
090100           END-IF
090200        END-IF
090300     END-IF.
090400 780-PATRON-VELA-E. EXIT.
090500
090600******************************************************************
090700*   U 7  -  P O S T P R O C E S O   Y   E S C R I T U R A         *
090800******************************************************************
090900 790-POSTPROCESA-SENAL SECTION.
091000     PERFORM 791-POSTPROCESA-BARRA THRU 791-POSTPROCESA-BARRA-E
091100        VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > WKS-NUM-UTILES.
091200 790-POSTPROCESA-SENAL-E. EXIT.
091300
091400 791-POSTPROCESA-BARRA SECTION.
091500     IF WKU-SENAL (WKS-N) > 1
091600        MOVE 1 TO WKU-SENAL (WKS-N)
091700     END-IF
091800     IF WKU-SENAL (WKS-N) < -1
091900        MOVE -1 TO WKU-SENAL (WKS-N)
092000     END-IF
092100     IF WKU-FUERZA (WKS-N) > 1
092200        MOVE 1 TO WKU-FUERZA (WKS-N)
092300     END-IF
092400     MOVE SPACES        TO REG-SIGNL
092500     MOVE WKS-SIMBOLO-ACTUAL  TO SIGN-SIMBOLO
092600     MOVE WKU-FECHA (WKS-N)   TO SIGN-FECHA-OPERA
092700     MOVE WKU-CIERRE (WKS-N)  TO SIGN-CIERRE
092800     MOVE WKU-SENAL (WKS-N)   TO SIGN-SENAL
092900     MOVE WKU-FUERZA (WKS-N)  TO SIGN-FUERZA
093000     WRITE REG-SIGNL
093100     ADD 1 TO WKS-ESCRITOS-SIGNL.
093200 791-POSTPROCESA-BARRA-E. EXIT.
093300
093400******************************************************************
093500*   U 1  -  D E T E C C I O N   D E   M E R C A D O               *
093600******************************************************************
093700 900-DETECTA-MERCADO SECTION.
093800     MOVE SPACES TO WKS-MERCADO
093900     INSPECT WKS-SIMBOLO-ACTUAL
094000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
094100                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
094200     MOVE ZERO TO WKS-LONGITUD WKS-POS-PUNTO
094300     INSPECT WKS-SIMBOLO-ACTUAL
094400             TALLYING WKS-LONGITUD FOR CHARACTERS BEFORE SPACE
094500     IF WKS-LONGITUD = ZERO
094600        MOVE 10 TO WKS-LONGITUD
094700     END-IF
094800     PERFORM 901-BUSCA-PUNTO THRU 901-BUSCA-PUNTO-E
094900        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-LONGITUD
095000     MOVE 'S' TO WKS-ALFABETICO
095100     MOVE 'S' TO WKS-NUMERICO
095200     PERFORM 902-CLASIFICA-CARACTER THRU 902-CLASIFICA-CARACTER-E
095300        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-LONGITUD
095400     IF WKS-POS-PUNTO NOT = ZERO
095500        MOVE WKS-SIMBOLO-ACTUAL (WKS-POS-PUNTO + 1: 2)
095600             TO WKS-SUFIJO
095700        IF WKS-SUFIJO = 'HK'
095800           MOVE 'HK' TO WKS-MERCADO
095900        ELSE
096000           IF WKS-SUFIJO = 'SH' OR WKS-SUFIJO = 'SZ'
096100              MOVE 'AS' TO WKS-MERCADO
096200           ELSE
096300              MOVE 'AS' TO WKS-MERCADO
096400           END-IF
096500        END-IF
096600     ELSE
096700        IF ES-ALFABETICO AND WKS-LONGITUD <= 5
096800           MOVE 'US' TO WKS-MERCADO
096900        ELSE
097000           IF ES-NUMERICO AND WKS-LONGITUD = 6
097100              MOVE 'AS' TO WKS-MERCADO
097200           ELSE
097300              IF ES-NUMERICO AND WKS-LONGITUD <= 5
097400                 MOVE '00000' TO WKS-SIMBOLO-TXT
097500                 COMPUTE WKS-POS-INI = 6 - WKS-LONGITUD
097600                 MOVE WKS-SIMBOLO-ACTUAL (1: WKS-LONGITUD)
097700                      TO WKS-SIMBOLO-TXT (WKS-POS-INI + 1:
097800                                           WKS-LONGITUD)
097900                 IF WKS-SIMBOLO-NUM >= 1 AND
098000                    WKS-SIMBOLO-NUM <= 9999
098100                    MOVE 'HK' TO WKS-MERCADO
098200                 ELSE
098300                    MOVE 'AS' TO WKS-MERCADO
098400                 END-IF
098500              ELSE
098600                 MOVE 'AS' TO WKS-MERCADO
098700              END-IF
098800           END-IF
098900        END-IF
099000     END-IF
099100     IF MERCADO-AS
099200        MOVE 25.00 TO WKS-UMBRAL-ATIPICO
099300     ELSE
099400        MOVE 50.00 TO WKS-UMBRAL-ATIPICO
099500     END-IF.
099600 900-DETECTA-MERCADO-E. EXIT.
099700
099800 901-BUSCA-PUNTO SECTION.
099900     IF WKS-SIMBOLO-ACTUAL (WKS-J: 1) = '.' AND
100000        WKS-POS-PUNTO = ZERO
100100        MOVE WKS-J TO WKS-POS-PUNTO
100200     END-IF.
100300 901-BUSCA-PUNTO-E. EXIT.
100400
100500 902-CLASIFICA-CARACTER SECTION.
100600     IF WKS-SIMBOLO-ACTUAL (WKS-J: 1) NOT ALPHABETIC
100700        MOVE 'N' TO WKS-ALFABETICO
100800     END-IF
100900     IF WKS-SIMBOLO-ACTUAL (WKS-J: 1) NOT NUMERIC
101000        MOVE 'N' TO WKS-NUMERICO
101100     END-IF.
101200 902-CLASIFICA-CARACTER-E. EXIT.
101300
101400******************************************************************
101500*   E S T A D I S T I C A S   F I N A L E S                       *
101600******************************************************************
101700 800-ESTADISTICAS SECTION.
101800     DISPLAY '==============================================='
101900     DISPLAY ' BTBK01V - RESUMEN DE VALIDACION Y GENERACION'
102000     MOVE WKS-LEIDOS-PRBAR   TO WKS-MASCARA
102100     DISPLAY ' BARRAS LEIDAS ............. ' WKS-MASCARA
102200     MOVE WKS-ACEPTADOS      TO WKS-MASCARA
102300     DISPLAY ' SIMBOLOS ACEPTADOS ........ ' WKS-MASCARA
102400     MOVE WKS-RECHAZADOS     TO WKS-MASCARA
102500     DISPLAY ' SIMBOLOS RECHAZADOS ....... ' WKS-MASCARA
102600     MOVE WKS-ESCRITOS-SIGNL TO WKS-MASCARA
102700     DISPLAY ' SENALES ESCRITAS .......... ' WKS-MASCARA
102800     DISPLAY '==============================================='.
102900 800-ESTADISTICAS-E. EXIT.
103000
103100******************************************************************
103200*   C I E R R E   D E   A R C H I V O S                           *
103300******************************************************************
103400 950-CIERRA-ARCHIVOS SECTION.
103500     CLOSE PRBAR-FILE CFPRM-FILE SIGNL-FILE.
103600 950-CIERRA-ARCHIVOS-E. EXIT.
