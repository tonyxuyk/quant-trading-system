000100******************************************************************
000200* COPY        : BTPRBAR                                          *
000300* DESCRIPCION : LAYOUT DE ARCHIVO DE BARRAS DIARIAS DE PRECIO     *
000400*             : (PRICE-BAR) POR SIMBOLO Y FECHA, ORDENADO         *
000500*             : ASCENDENTE POR SIMBOLO Y DENTRO DE SIMBOLO POR    *
000600*             : FECHA DE OPERACION.                               *
000700* LONGITUD    : 71 POSICIONES                                     *
000800* PROGRAMADOR : E. RAMIREZ (PEDR)                    18/01/2011  *
000900* MODIFICADO  : E. RAMIREZ (PEDR) - AGREGA FILLER    14/03/2018  *
001000* MODIFICADO  : E. RAMIREZ (PEDR) - REDEFINE VOLUMEN PARA        *
001100*             : DETECTAR SOBREPERFORACION DE SIGNO   09/05/2021  *
001200******************************************************************
001300 01  REG-PRBAR.
001400     02  PRBR-SIMBOLO            PIC X(10).
001500     02  PRBR-FECHA-OPERA        PIC 9(08).
001600     02  PRBR-FECHA-OPERA-R REDEFINES PRBR-FECHA-OPERA.
001700         03  PRBR-FEC-ANIO       PIC 9(04).
001800         03  PRBR-FEC-MES        PIC 9(02).
001900         03  PRBR-FEC-DIA        PIC 9(02).
002000     02  PRBR-APERTURA           PIC S9(05)V9(04).
002100     02  PRBR-MAXIMO             PIC S9(05)V9(04).
002200     02  PRBR-MINIMO             PIC S9(05)V9(04).
002300     02  PRBR-CIERRE             PIC S9(05)V9(04).
002400     02  PRBR-VOLUMEN            PIC 9(12).
002500*        VISTA CON SIGNO, PARA DETECTAR VOLUMEN NEGATIVO QUE
002600*        LLEGUE SOBREPERFORADO DESDE EL ALIMENTADOR DE DATOS.
002700     02  PRBR-VOLUMEN-R REDEFINES PRBR-VOLUMEN.
002800         03  PRBR-VOLUMEN-S      PIC S9(12).
002900     02  FILLER                  PIC X(05).
