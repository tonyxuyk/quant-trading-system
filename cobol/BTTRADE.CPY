000100******************************************************************
000200* COPY        : BTTRADE                                          *
000300* DESCRIPCION : LAYOUT DE ARCHIVO DE OPERACIONES EJECUTADAS       *
000400*             : (TRADE), UN REGISTRO POR ORDEN EJECUTADA,         *
000500*             : ORDENADO ASCENDENTE POR FECHA.                    *
000600* LONGITUD    : 89 POSICIONES                                     *
000700* PROGRAMADOR : E. RAMIREZ (PEDR)                    18/01/2011  *
000800******************************************************************
000900 01  REG-TRADE.
001000     02  TRDE-FECHA-OPERA        PIC 9(08).
001100     02  TRDE-SIMBOLO            PIC X(10).
001200*        'BUY '  = COMPRA         'SELL' = VENTA
001300     02  TRDE-ACCION             PIC X(04).
001400     02  TRDE-ACCIONES           PIC 9(09).
001500     02  TRDE-PRECIO             PIC S9(05)V9(04).
001600     02  TRDE-VALOR              PIC S9(12)V99.
001700     02  TRDE-COSTO              PIC S9(09)V99.
001800     02  TRDE-EFECTIVO-DESP      PIC S9(12)V99.
001900     02  TRDE-FUERZA-SENAL       PIC 9(01)V9(04).
002000     02  FILLER                  PIC X(05).
